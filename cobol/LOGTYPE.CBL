000100*****************************************************************
000200* PROGRAM-ID.  LOGTYPE
000300* AUTHOR.      S. TEMERZIDIS
000400* INSTALLATION. DATA PROCESSING -- OPERATIONS SUPPORT
000500* DATE-WRITTEN. 11/05/1993
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* 11/05/93  RPH  DP-1141  INITIAL WRITE.  CLASSIFIES A LOG FILE
001200*                         FROM ITS NAME AND A CONTENT SAMPLE, FIRST
001300*                         RULE TO MATCH WINS.
001400* 03/02/99  RPH  DP-1212  ADDED MARIADB ALONGSIDE MYSQL IN RULE 4.
001500* 09/21/00  TSK  DP-1333  STRUCTURED/APPLICATION CONTENT FALLBACKS
001600*                         (RULES 8-9) ADDED PER OPS REQUEST.
001700* 06/19/01  TSK  DP-1498  Y2K SWEEP -- NO DATE MATH HERE.  SIGNED
001800*                         OFF, NO CHANGE REQUIRED.
001900*-----------------------------------------------------------------
002000       identification division.
002100       program-id.    logtype.
002200       author.        s. temerzidis.
002300       installation.  data processing -- operations support.
002400       date-written.  11/05/1993.
002500       date-compiled.
002600       security.      unclassified -- internal use only.
002700
002800       environment division.
002900       configuration section.
003000       source-computer. ibm-at.
003100       object-computer. ibm-at.
003200       special-names.
003300* DIGIT-CHAR is the only class this module needs -- the rules
003400* below are all literal substring compares, no shape walks.
003500           class digit-char is "0" thru "9".
003600
003700       data division.
003800       working-storage section.
003900
004000* one 1000-byte scratch buffer, viewed three ways below -- as
004100* itself, as a 256-byte file-name field, or as the full 1000-
004200* byte content sample.  Only one view is ever loaded at a time.
004300       01  scan-buffer.
004400           02  filler             pic x(1000).
004500
004600       01  buffer-as-name redefines scan-buffer.
004700           02  lower-name      pic x(256).
004800           02  filler             pic x(744).
004900
005000       01  buffer-as-sample redefines scan-buffer.
005100           02  lower-sample    pic x(1000).
005200
005300* the common needle buffer every RULE-* paragraph loads before
005400* calling NAME-SUBSTR or SAMPLE-SUBSTR below.
005500       01  needle-area.
005600           02  needle          pic x(20).
005700
005800       01  needle-alt redefines needle-area.
005900           02  needle-first    pic x(1).
006000           02  filler             pic x(19).
006100
006200* the common yes/no answer both scan helpers set -- the caller
006300* only ever tests SCAN-FOUND/SCAN-NOT-FOUND.
006400       77  scan-found-sw       pic x     value "N".
006500           88  scan-found      value "Y".
006600           88  scan-not-found  value "N".
006700
006800* SCAN-POS walks the buffer one byte at a time; NEEDLE-LEN
006900* is set alongside NEEDLE immediately before each call.
007000       77  scan-pos            pic 9(4)  comp.
007100       77  needle-len          pic 9(2)  comp.
007200
007300       linkage section.
007400* the three parameters LOGMAIN's CALL statement passes -- the
007500* candidate file name, a content sample off the front of the
007600* file, and the answer this module hands back.
007700       01  file-name            pic x(256).
007800       01  content-sample       pic x(1000).
007900       01  file-type            pic x(12).
008000
008100       procedure division using
008200           file-name
008300           content-sample
008400           file-type.
008500
008600* ten rules, tried in order -- first one to set SCAN-FOUND
008700* decides FILE-TYPE and this module returns immediately.
008800* a line matching no rule at all falls through to GENERIC.
008900       main-procedure.
009000* fold both the name and the sample to lower case up front so
009100* every RULE-* paragraph below can use fixed-case literals.
009200           move file-name      to lower-name.
009300           move content-sample to lower-sample.
009400
009500           inspect lower-name converting
009600               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
009700               to "abcdefghijklmnopqrstuvwxyz".
009800           inspect lower-sample converting
009900               "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010000               to "abcdefghijklmnopqrstuvwxyz".
010100
010200* RULE-01 -- syslog/messages, tried first since it is the
010300* most common shop log and the cheapest check to make.
010400           perform rule-01 thru rule-01-exit.
010500           if scan-found
010600              move "syslog      " to file-type
010700              goback
010800           end-if.
010900
011000* RULE-02 -- kernel ring-buffer dumps.
011100           perform rule-02 thru rule-02-exit.
011200           if scan-found
011300              move "dmesg       " to file-type
011400              goback
011500           end-if.
011600
011700* RULE-03 -- kubernetes, tried ahead of mysql/nginx/apache
011800* since a kubernetes file name can otherwise look generic.
011900           perform rule-03 thru rule-03-exit.
012000           if scan-found
012100              move "kubernetes  " to file-type
012200              goback
012300           end-if.
012400
012500* RULE-04 -- mysql or mariadb.
012600           perform rule-04 thru rule-04-exit.
012700           if scan-found
012800              move "mysql       " to file-type
012900              goback
013000           end-if.
013100
013200* RULE-05 -- nginx.
013300           perform rule-05 thru rule-05-exit.
013400           if scan-found
013500              move "nginx       " to file-type
013600              goback
013700           end-if.
013800
013900* RULE-06 -- apache or httpd.
014000           perform rule-06 thru rule-06-exit.
014100           if scan-found
014200              move "apache      " to file-type
014300              goback
014400           end-if.
014500
014600* RULE-07 -- docker.
014700           perform rule-07 thru rule-07-exit.
014800           if scan-found
014900              move "docker      " to file-type
015000              goback
015100           end-if.
015200
015300* RULE-08 -- structured application logging, content-based
015400* since a structured log's file name carries no hint at all.
015500           perform rule-08 thru rule-08-exit.
015600           if scan-found
015700              move "structured  " to file-type
015800              goback
015900           end-if.
016000
016100* RULE-09 -- plain application logging, same content-based
016200* fallback as RULE-08 above.
016300           perform rule-09 thru rule-09-exit.
016400           if scan-found
016500              move "application " to file-type
016600              goback
016700           end-if.
016800
016900* RULE-10 -- last resort content check for a dmesg dump whose
017000* file name carries neither "dmesg" nor "kernel".
017100           perform rule-10 thru rule-10-exit.
017200           if scan-found
017300              move "dmesg       " to file-type
017400              goback
017500           end-if.
017600
017700* none of the ten rules matched -- call it generic and move on,
017800           move "generic     " to file-type.
017900
018000           goback.
018100
018200      *-------------------------------------------------------------
018300      * RULE 01 -- name contains "syslog" or "messages".
018400      *-------------------------------------------------------------
018500       rule-01.
018600* first needle -- the most common syslog file name.
018700           move "syslog"       to needle. move 6 to needle-len.
018800           perform name-substr.
018900           if scan-found go to rule-01-exit.
019000
019100* second and last needle -- the older BSD-style name, falls
019200* straight through into RULE-01-EXIT either way.
019300           move "messages"     to needle. move 8 to needle-len.
019400           perform name-substr.
019500* either needle found, or neither -- SCAN-FOUND-SW carries the
019600* answer back to MAIN-PROCEDURE's IF SCAN-FOUND test.
019700       rule-01-exit.
019800           exit.
019900
020000      *-------------------------------------------------------------
020100      * RULE 02 -- name contains "dmesg" or "kernel".
020200      *-------------------------------------------------------------
020300       rule-02.
020400* first needle -- the file name most kernel log shippers use.
020500           move "dmesg"        to needle. move 5 to needle-len.
020600           perform name-substr.
020700           if scan-found go to rule-02-exit.
020800
020900* second and last needle.
021000           move "kernel"       to needle. move 6 to needle-len.
021100           perform name-substr.
021200       rule-02-exit.
021300           exit.
021400
021500      *-------------------------------------------------------------
021600      * RULE 03 -- name contains "kubernetes", "k8s" or "kubectl".
021700      *-------------------------------------------------------------
021800       rule-03.
021900* first needle -- the full product name.
022000           move "kubernetes"   to needle. move 10 to needle-len.
022100           perform name-substr.
022200           if scan-found go to rule-03-exit.
022300
022400* second needle -- the common short form.
022500           move "k8s"          to needle. move 3 to needle-len.
022600           perform name-substr.
022700           if scan-found go to rule-03-exit.
022800
022900* third and last needle -- the client binary name.
023000           move "kubectl"      to needle. move 7 to needle-len.
023100           perform name-substr.
023200       rule-03-exit.
023300           exit.
023400
023500      *-------------------------------------------------------------
023600      * RULE 04 -- name contains "mysql" or "mariadb".
023700      *-------------------------------------------------------------
023800       rule-04.
023900* first needle -- the product name itself.
024000           move "mysql"        to needle. move 5 to needle-len.
024100           perform name-substr.
024200           if scan-found go to rule-04-exit.
024300
024400* second and last needle -- the mysql-compatible fork, added
024500* by change DP-1212 in the log above.
024600           move "mariadb"      to needle. move 7 to needle-len.
024700           perform name-substr.
024800       rule-04-exit.
024900           exit.
025000
025100      *-------------------------------------------------------------
025200      * RULE 05 -- name contains "nginx".
025300      *-------------------------------------------------------------
025400       rule-05.
025500* only needle this rule has -- falls straight through to
025600* RULE-05-EXIT, no early GO TO needed.
025700           move "nginx"        to needle. move 5 to needle-len.
025800           perform name-substr.
025900       rule-05-exit.
026000           exit.
026100
026200      *-------------------------------------------------------------
026300      * RULE 06 -- name contains "apache" or "httpd".
026400      *-------------------------------------------------------------
026500       rule-06.
026600* first needle -- the current process/package name.
026700           move "apache"       to needle. move 6 to needle-len.
026800           perform name-substr.
026900           if scan-found go to rule-06-exit.
027000
027100* second and last needle -- the older name, still seen on
027200* rpm-packaged installs.
027300           move "httpd"        to needle. move 5 to needle-len.
027400           perform name-substr.
027500       rule-06-exit.
027600           exit.
027700
027800      *-------------------------------------------------------------
027900      * RULE 07 -- name contains "docker".
028000      *-------------------------------------------------------------
028100       rule-07.
028200* only needle this rule has.
028300           move "docker"       to needle. move 6 to needle-len.
028400           perform name-substr.
028500       rule-07-exit.
028600           exit.
028700
028800      *-------------------------------------------------------------
028900      * RULE 08 -- content contains "level=info" or "level=error".
029000      *-------------------------------------------------------------
029100       rule-08.
029200* first content needle -- a key=value style level tag.
029300           move "level=info"   to needle. move 10 to needle-len.
029400           perform sample-substr.
029500           if scan-found go to rule-08-exit.
029600
029700* second and last needle -- same key=value shape, error level.
029800           move "level=error"  to needle. move 11 to needle-len.
029900           perform sample-substr.
030000       rule-08-exit.
030100           exit.
030200
030300      *-------------------------------------------------------------
030400      * RULE 09 -- content contains "[info]" or "[error]".
030500      *-------------------------------------------------------------
030600       rule-09.
030700* first content needle -- a bracketed level tag instead of the
030800* key=value shape RULE-08 above looks for.
030900           move "[info]"       to needle. move 6 to needle-len.
031000           perform sample-substr.
031100           if scan-found go to rule-09-exit.
031200
031300* second and last needle -- same bracketed shape, error level.
031400           move "[error]"      to needle. move 7 to needle-len.
031500           perform sample-substr.
031600       rule-09-exit.
031700           exit.
031800
031900      *-------------------------------------------------------------
032000      * RULE 10 -- content contains "kernel:".
032100      *-------------------------------------------------------------
032200       rule-10.
032300* last-resort needle -- a dmesg line whose file name gave no
032400* hint at all, caught here by its own content instead.
032500           move "kernel:"      to needle. move 7 to needle-len.
032600           perform sample-substr.
032700       rule-10-exit.
032800           exit.
032900
033000      *-------------------------------------------------------------
033100      * generic scan helpers -- one scans the file-name field, the
033200      * other scans the content-sample field, same needle/len setup.
033300      * broken out of line per shop standard -- no inline loops.
033400      *-------------------------------------------------------------
033500* scans LOWER-NAME -- the 256-byte file-name view of the
033600* scratch buffer -- for the needle a RULE-* paragraph just set.
033700       name-substr.
033800           set scan-not-found to true.
033900* one position at a time, bailing out the moment it matches.
034000           perform name-substr-step
034100               varying scan-pos from 1 by 1
034200               until scan-pos > (257 - needle-len)
034300                  or scan-found.
034400       name-substr-exit.
034500           exit.
034600
034700* one fixed-length compare per call, driven by NAME-SUBSTR's
034800* VARYING clause above.
034900       name-substr-step.
035000           if lower-name(scan-pos:needle-len)
035100              = needle(1:needle-len)
035200              set scan-found to true
035300           end-if.
035400       name-substr-step-exit.
035500           exit.
035600
035700* same idea as NAME-SUBSTR above, but against LOWER-SAMPLE --
035800* the 1000-byte content-sample view of the scratch buffer.
035900       sample-substr.
036000           set scan-not-found to true.
036100* one position at a time, bailing out the moment it matches.
036200           perform sample-substr-step
036300               varying scan-pos from 1 by 1
036400               until scan-pos > (1001 - needle-len)
036500                  or scan-found.
036600       sample-substr-exit.
036700           exit.
036800
036900* one fixed-length compare per call, driven by SAMPLE-SUBSTR's
037000* VARYING clause above.
037100       sample-substr-step.
037200           if lower-sample(scan-pos:needle-len)
037300              = needle(1:needle-len)
037400              set scan-found to true
037500           end-if.
037600       sample-substr-step-exit.
037700           exit.
037800
037900
038000*-----------------------------------------------------------------
038100* MAINTENANCE NOTES
038200*-----------------------------------------------------------------
038300* FIRST RULE TO MATCH WINS -- UNLIKE LOGFMT'S SCORING APPROACH,
038400* THIS MODULE STOPS THE MOMENT ANY ONE RULE SETS SCAN-FOUND.
038500* RULE ORDER THEREFORE MATTERS: THE NAME-BASED RULES (01-07) ARE
038600* TRIED BEFORE THE CONTENT-BASED FALLBACKS (08-10) BECAUSE A
038700* FILE NAME HINT IS CHEAPER TO CHECK AND USUALLY MORE RELIABLE
038800* THAN A CONTENT GUESS.  DO NOT REORDER THE PERFORM LIST IN
038900* MAIN-PROCEDURE WITHOUT RECHECKING WHICH RULE EACH SAMPLE FILE
039000* IN THE /TEST DECK IS EXPECTED TO HIT.
039100*
039200* A NEW RULE GOES IN THREE PLACES: A NEW RULE-NN PARAGRAPH HERE,
039300* A PERFORM/IF PAIR IN MAIN-PROCEDURE AT THE POINT IN THE ORDER
039400* WHERE IT BELONGS, AND THE FILE-TYPE LITERAL IT MOVES MUST
039500* MATCH ONE OF THE NAMES LOGMAIN'S DOWNSTREAM DISPATCH EXPECTS.
039600*
039700* THIS MODULE AND LOGFMT OVERLAP ON PURPOSE -- THIS ONE RUNS
039800* FIRST, OFF THE FILE NAME AND A SMALL CONTENT SAMPLE; LOGFMT
039900* ONLY RUNS IF LOGMAIN STILL HAS NO ANSWER AFTER THIS MODULE
040000* RETURNS GENERIC.  KEEP THE TWO MODULES' RULE SETS CONSISTENT
040100* WHEN A NEW FORMAT IS ADDED TO ONE OF THEM.
040200*
040300* TESTING -- THE /TEST JCL DECK CARRIES ONE SAMPLE FILE NAME AND
040400* CONTENT SNIPPET PER RULE, PLUS ONE GENUINELY UNRECOGNISABLE
040500* PAIR THAT MUST FALL THROUGH TO GENERIC.  RUN THE FULL DECK
040600* AFTER ANY CHANGE HERE -- A NEEDLE LITERAL RETYPED WITH THE
040700* WRONG LENGTH IN NEEDLE-LEN WILL EITHER MISS A MATCH IT
040800* SHOULD HAVE MADE OR MATCH PAST THE END OF THE NEEDLE BUFFER.
040900*
041000* KNOWN LIMITATION -- RULE-03'S "K8S" NEEDLE IS ONLY THREE BYTES
041100* LONG AND WILL MATCH INSIDE AN UNRELATED FILE NAME THAT HAPPENS
041200* TO CONTAIN THAT SUBSTRING.  THIS HAS NOT COME UP IN PRACTICE
041300* BUT IS WORTH REMEMBERING BEFORE ADDING AN EQUALLY SHORT NEEDLE
041400* TO A LATER RULE.
041500       end program logtype.
