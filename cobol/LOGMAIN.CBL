000100*****************************************************************
000200* PROGRAM-ID.  LOGMAIN
000300* AUTHOR.      S. TEMERZIDIS
000400* INSTALLATION. DATA PROCESSING -- OPERATIONS SUPPORT
000500* DATE-WRITTEN. 11/03/1993
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* 11/03/93  ST   DP-1140  INITIAL WRITE.  DRIVES THE LOG TRIAGE
001200*                         BATCH RUN -- OPENS RAW-LOG, SAMPLES THE
001300*                         FIRST 10 LINES, CALLS LOGFMT, THEN READS,
001400*                         CALLS LOGPARSE PER LINE AND WRITES
001500*                         PARSED-ENTRIES.
001600* 12/14/98  TS   DP-1159  APACHE SAMPLE LINES NOW FLOW THROUGH
001700*                         UNCHANGED -- NO SPECIAL CASING NEEDED
001800*                         HERE, LOGFMT CARRIES ITS OWN RULE.
001900* 02/08/99  RPH  DP-1206  DISTINCT-SOURCE TABLE AND SOURCE BLOCK
002000*                         ADDED TO THE TRIAGE REPORT.  FILE-STATUS
002100*                         GROUPS ADDED FOR ALL THREE FILES.
002200* 09/21/00  TSK  DP-1333  SUGGESTIONS BLOCK ADDED -- CALLS LOGSUG
002300*                         AT END OF FILE AND PRINTS UP TO 5 LINES.
002400* 04/11/01  TSK  DP-1420  JOB-START CALL TO LOGTYPE ADDED FOR THE
002500*                         CONSOLE LOG LINE (OPERATOR WANTED THE
002600*                         FILE CLASSIFICATION ON THE JOB LISTING).
002700* 06/19/01  TSK  DP-1498  Y2K SWEEP -- RUN-YEAR PULLED FROM THE
002800*                         SYSTEM DATE ONCE AT JOB START AND PASSED
002900*                         TO LOGPARSE ON EVERY CALL.  NO 2-DIGIT
003000*                         YEAR MATH ANYWHERE IN THIS PROGRAM.
003100* 03/14/02  TSK  DP-1511  PARAGRAPH CALLS CONVERTED TO PERFORM ...
003200*                         THRU ... -EXIT WITH GO TO INSIDE THE
003300*                         RANGE FOR THE BLANK-LINE AND SOURCE-TABLE
003400*                         SHORT-CIRCUITS, MATCHING THE REST OF THE
003500*                         SHOP'S PARAGRAPH STYLE.
003600*-----------------------------------------------------------------
003700* six-paragraph ID DIVISION header, shop standard -- filled in
003800* by hand at DP-1140, never auto-generated.
003900       identification division.
004000       program-id.    logmain.
004100       author.        s. temerzidis.
004200       installation.  data processing -- operations support.
004300       date-written.  11/03/1993.
004400       date-compiled.
004500       security.      unclassified -- internal use only.
004600
004700* ENVIRONMENT DIVISION -- the three SELECTs below wire up the
004800* logical file names the job's control cards assign to real
004900* datasets; this program never sees a literal path.
005000       environment division.
005100       configuration section.
005200* SOURCE-COMPUTER/OBJECT-COMPUTER are informational only on
005300* this shop's compiler -- carried forward from the original
005400* program header, never change unless the hardware does.
005500       source-computer. ibm-at.
005600       object-computer. ibm-at.
005700* DIGIT-CHAR and UPPER-CHAR are declared here for parity with the
005800* other modules in the suite -- this program itself does no class
005900* testing, it only CALLs the three that do.
006000       special-names.
006100* unused by this program directly -- declared for parity with
006200* the rest of the suite's SPECIAL-NAMES paragraph.
006300           class digit-char is "0" thru "9"
006400           class upper-char is "A" thru "Z".
006500
006600       input-output section.
006700       file-control.
006800* line-sequential throughout -- RAW-LOG is whatever the upload job
006900* dropped on disk, PARSED-ENTRIES and TRIAGE-REPORT are this run's
007000* own output, one line per WRITE, no record keys anywhere.
007100* three SELECTs, one per file -- RAW-LOG inbound, the other two
007200* outbound.  Logical names only, the job's JCL/control-card
007300* layer resolves each one to an actual dataset at run time.
007400           select raw-log assign to "RAWLOG"
007500               organization is line sequential
007600               file status is rlg-stat1 rlg-stat2.
007700           select parsed-entries assign to "PARSENT"
007800               organization is line sequential
007900               file status is pent-stat1 pent-stat2.
008000* the printable report -- opened OUTPUT once, written straight
008100* through, never reread by this program.
008200           select triage-report assign to "TRIAGRPT"
008300               organization is line sequential
008400               file status is trpt-stat1 trpt-stat2.
008500
008600* DATA DIVISION -- three FD records, one per file, plus the
008700* run's working storage below.
008800       data division.
008900       file section.
009000
009100* the raw input -- one physical log line per record, up to 256
009200* bytes, trailing bytes blank if the source line was shorter.
009300       fd  raw-log
009400           label records are omitted.
009500       01  raw-line                  pic x(256).
009600
009700* one fixed-width record per input line, written by READ-LOOP-
009800* DETAIL below -- layout is LOGENTRY.CPY's PARSED-LOG-ENTRY group.
009900* output record for the parsed detail pass.
010000       fd  parsed-entries
010100           label records are omitted.
010200       01  pe-rec                    pic x(240).
010300
010400* the printable triage report -- 132-column lines, written FROM
010500* whichever LOGPRT.CPY PRT-n group PRINT-REPORT is building.
010600* output record for the printable report.
010700       fd  triage-report
010800           label records are omitted.
010900       01  prt-rec                   pic x(132).
011000
011100* the copybooks below are shared with LOGPARSE, LOGSUG, LOGFMT
011200* and LOGTYPE -- changing a field's width here without changing
011300* the copybook would desync every CALL in the suite.
011400       working-storage section.
011500
011600* record layouts shared with LOGPARSE (entry), LOGSUG (summary),
011700* the distinct-source table, and the print-line groups -- copied
011800* in rather than declared inline so every module that touches one
011900* of these layouts is guaranteed to agree on it byte for byte.
012000* LOGENTRY.CPY -- PARSED-LOG-ENTRY, the fixed-width record
012100* LOGPARSE fills and READ-LOOP-DETAIL writes to PARSED-ENTRIES.
012200       copy "LOGENTRY.CPY".
012300* LOGSUMM.CPY -- TRIAGE-SUMMARY, the rolled-up run totals LOGSUG
012400* reads at end of file.  TSM-CLASS-COUNTS is its five-slot table
012500* REDEFINES view, read by PRINT-LEVEL-STEP below.
012600       copy "LOGSUMM.CPY".
012700* LOGSRC.CPY -- the up-to-100-slot distinct-source table, built
012800* by FIND-OR-ADD-SOURCE as the detail pass runs.
012900       copy "LOGSRC.CPY".
013000* LOGPRT.CPY -- PRT-1 through PRT-10, one 132-byte print-line
013100* group per report line type, each with its own FILLER text
013200* already baked into the copybook's VALUE clauses.
013300       copy "LOGPRT.CPY".
013400
013500* two-part FILE STATUS per file, the shop's standing habit --
013600* STAT1 carries the broad category, STAT2 the detail code.  Wired
013700* live via FILE STATUS IS on each SELECT above; nothing in this
013800* program currently branches on them, but OPEN/READ/WRITE/CLOSE
013900* all populate them on every call the way RM/COBOL always has.
014000* two-part FILE STATUS groups, one per file -- see the note
014100* above the SELECTs for how each is used.
014200       01  rlg-status.
014300           02  rlg-stat1             pic xx.
014400           02  rlg-stat2             pic xx.
014500
014600       01  pent-status.
014700           02  pent-stat1            pic xx.
014800           02  pent-stat2            pic xx.
014900
015000       01  trpt-status.
015100           02  trpt-stat1            pic xx.
015200           02  trpt-stat2            pic xx.
015300
015400* five report classes, table order matches the five LOGSUMM
015500* class-count slots -- error, warning, info, debug, no-level.
015600* the five literal level names, fixed width, fixed order --
015700* used both for the REDEFINES view below and for comparison
015800* against PLE-LEVEL-CLASS in ACCUM-STATS.
015900       01  level-name-table.
016000           02  filler                pic x(7)  value "ERROR  ".
016100           02  filler                pic x(7)  value "WARNING".
016200           02  filler                pic x(7)  value "INFO   ".
016300           02  filler                pic x(7)  value "DEBUG  ".
016400           02  filler                pic x(7)  value "NOLEVEL".
016500
016600* same five bytes sliced as an OCCURS table for PRINT-LEVEL-STEP
016700* to index by LEVEL-IDX below.
016800* same five bytes sliced as an OCCURS table so PRINT-LEVEL-STEP
016900* can index by LEVEL-IDX instead of naming each FILLER.
017000       01  level-name-table-alt redefines level-name-table.
017100           02  lvn-name              pic x(7)  occurs 5 times.
017200
017300* up to 10 sample lines read once at job start, handed whole to
017400* LOGFMT for format scoring.  SAMPLE-COUNT may be less than 10
017500* on a short file.
017600* the 10-line sample buffer handed whole to LOGFMT -- a line
017700* past SAMPLE-COUNT is left exactly as it was at program
017800* load time, which is why SAMPLE-AND-DETECT never trusts a
017900* stale slot and always re-zeroes the count first.
018000       01  sample-table.
018100           02  sample-count       pic 9(2)  comp.
018200           02  sample-line        pic x(256) occurs 10 times.
018300
018400* job-start peek at line 1 only, same two-view habit LOGTYPE and
018500* LOGPARSE use for their own working buffers.
018600* job-start peek at line 1 alone, same two-view habit LOGTYPE
018700* and LOGPARSE use for their own working buffers -- not called
018800* anywhere in this version, kept for the next rule that needs
018900* just the first sample line on its own.
019000       01  sample-first-view redefines sample-table.
019100           02  fsv-count             pic 9(2)  comp.
019200           02  fsv-first-line        pic x(256).
019300           02  filler                pic x(2304).
019400
019500* the first few sample lines concatenated, then trimmed to 1000
019600* bytes, for LOGTYPE's content-sample rule checks.
019700* the content-sample pair feeding LOGTYPE -- built fresh every
019800* run by SAMPLE-AND-DETECT's STRING statement, never carried
019900* over from a prior job step.
020000       01  content-buffer         pic x(1024) value spaces.
020100       01  content-sample         pic x(1000) value spaces.
020200
020300* split view of the content buffer -- kept on hand should a future
020400* rule need to test only the first half without restringing it.
020500* split view of the content buffer, halves, kept on hand should
020600* a future rule need to test only the first half without
020700* restringing it from the sample table again.
020800       01  content-buffer-alt redefines content-buffer.
020900           02  content-half-1     pic x(512).
021000           02  content-half-2     pic x(512).
021100
021200* RAW-LOG itself stands in for "the file name" on this job --
021300* there is no operator-entered file name field in this batch, so
021400* the fixed logical name is what LOGTYPE and the report banner see.
021500* LOGTYPE's three parameters -- file name, content sample, and
021600* the answer it hands back.  OVERRIDE-FORMAT below is a
021700* separate, unrelated parameter for LOGFMT.
021800       01  file-name-for-type     pic x(256) value "RAWLOG".
021900       01  detected-type          pic x(12).
022000       01  override-format        pic x(12) value "GENERIC".
022100       01  detected-format        pic x(12).
022200
022300* today's date, used only to derive RUN-YEAR for LOGPARSE --
022400* the day and month are accepted but never otherwise referenced.
022500* today's date, broken out DD/MM/YY -- only RUN-YY feeds
022600* the Y2K pivot in MAIN-PROCEDURE, the other two fields are
022700* accepted but otherwise unused.
022800       01  run-date.
022900           02  run-yy             pic 9(2).
023000           02  run-mm             pic 9(2).
023100           02  run-dd             pic 9(2).
023200
023300* DISPLAY, not COMP -- must match LOGPARSE's LINKAGE picture for
023400* RUN-YEAR exactly, since CALL passes this by reference.
023500* DISPLAY, not COMP -- must match LOGPARSE's LINKAGE picture for
023600* RUN-YEAR exactly, CALL passes this by reference.
023700       77  run-year               pic 9(4).
023800
023900* subscripts for the four OCCURS tables this program walks --
024000* sample lines, report levels, distinct sources, suggestions.
024100       77  sample-idx             pic 9(2)  comp.
024200       77  level-idx              pic 9(1)  comp.
024300       77  src-idx                pic 9(3)  comp.
024400* one-digit subscript -- LOGSUG never returns more than 5 lines.
024500       77  sugg-idx               pic 9(1)  comp.
024600
024700* run-wide accumulators, rolled into TRIAGE-SUMMARY at end of file
024800* and printed on the totals/per-level blocks of the report.
024900* seven accumulators below, one per report bucket plus the two
025000* running totals -- all COMP, all reset to zero in MAIN-
025100* PROCEDURE before the first line is read.
025200       77  total-lines            pic 9(7)  comp.
025300       77  entry-count            pic 9(7)  comp.
025400       77  error-count            pic 9(7)  comp.
025500       77  warning-count          pic 9(7)  comp.
025600       77  info-count             pic 9(7)  comp.
025700       77  debug-count            pic 9(7)  comp.
025800       77  no-level-count         pic 9(7)  comp.
025900
026000* run-level keyword flags -- ORed up from every line's own flags
026100* in ACCUM-STATS-FLAGS, fed to LOGSUG at end of file.
026200       77  run-auth-flag          pic x     value "N".
026300       77  run-network-flag       pic x     value "N".
026400       77  run-perf-flag          pic x     value "N".
026500
026600* per-line keyword flags -- LOGPARSE sets these fresh on every
026700* CALL, READ-LOOP-DETAIL resets them to "N" before each one.
026800       77  line-auth-flag         pic x.
026900       77  line-network-flag     pic x.
027000       77  line-perf-flag         pic x.
027100
027200* the loop-control switch for READ-LOOP's UNTIL clause.
027300       77  raw-eof-sw             pic x     value "N".
027400           88  raw-eof            value "Y".
027500           88  raw-not-eof        value "N".
027600
027700* set fresh by FIND-OR-ADD-SOURCE on every call, read back by
027800* its own VARYING loop's UNTIL clause.
027900       77  src-found-sw           pic x     value "N".
028000           88  src-found          value "Y".
028100           88  src-not-found      value "N".
028200
028300* up to 5 suggestion lines LOGSUG hands back at end of file, one
028400* combined LINKAGE group so the CALL lines up byte for byte with
028500* LOGSUG's own SUGGESTION-TABLE parameter.
028600* LOGSUG's answer -- up to 5 suggestion lines, cleared by END-
028700* OF-FILE before every CALL so a short answer never leaves a
028800* prior run's text sitting in an unused OCCURS slot.
028900       01  sugg-table.
029000           02  sugg-count         pic 9(1)  comp.
029100           02  sugg-line          pic x(80) occurs 5 times.
029200
029300* PROCEDURE DIVISION -- no USING clause, this is the job's own
029400* entry point.  STOP RUN at the bottom of MAIN-PROCEDURE ends
029500* the run; every CALL below GOBACKs to its caller as usual.
029600       procedure division.
029700
029800* top-level drive for the whole batch -- derive the run year,
029900* zero every accumulator, sample and classify the file, then run
030000* the detail pass and print the report.  No USING clause: this is
030100* the job's own entry point, so STOP RUN ends it, not GOBACK.
030200       main-procedure.
030300* pull the system date once, at the very top of the run -- every
030400* other paragraph that needs the year reads RUN-YEAR, nothing
030500* downstream ever touches ACCEPT ... FROM DATE itself.
030600           accept run-date from date.
030700* Y2K pivot -- two-digit years below 70 are 20xx, otherwise 19xx.
030800* signed off 06/19/01, no further change expected in this program.
030900* standard Y2K pivot test -- 70 is the shop-wide cutover year
031000* used in every program in this suite.
031100           if run-yy < 70
031200              compute run-year = 2000 + run-yy
031300           else
031400              compute run-year = 1900 + run-yy
031500           end-if.
031600
031700* zero every run accumulator and the distinct-source count before
031800* the first line is read -- RM/COBOL does not clear WORKING-
031900* STORAGE between runs of the same loaded program.
032000* every accumulator and the source count, zeroed before RAW-LOG
032100* is even opened -- this program is only ever run once per
032200* load, but a standing habit across the whole suite is to never
032300* trust initial VALUE clauses alone for a counter a loop drives.
032400           move 0 to total-lines entry-count
032500                     error-count warning-count info-count
032600                     debug-count no-level-count.
032700* the distinct-source count lives in LOGSRC.CPY, separate from
032800* the seven counters above.
032900           move 0 to src-count.
033000
033100* RAW-LOG is opened INPUT only -- this job never writes back to
033200* the source file, it only ever reads it, twice (sample pass,
033300* then the real detail pass after the rewind below).
033400           open input raw-log.
033500
033600* sample the first 10 lines, classify the file, score its format,
033700* then reopen RAW-LOG so the detail pass starts from line 1 again.
033800           perform sample-and-detect thru sample-and-detect-exit.
033900
034000* both output files are opened fresh for this run -- EXTEND is
034100* never used, a rerun of the same job starts both files empty.
034200           open output parsed-entries.
034300           open output triage-report.
034400
034500* the detail pass itself -- one call to READ-LOOP per physical
034600* line, stopping the moment RAW-LOG signals end of file.
034700           perform read-loop thru read-loop-exit
034800               until raw-eof.
034900
035000* RAW-EOF is now true -- roll up the totals, get the
035100* suggestions and print the report before closing anything.
035200           perform end-of-file thru end-of-file-exit.
035300
035400* all three files close together -- there is no partial-close
035500* case in this job, a failure before this point aborts the run.
035600           close raw-log parsed-entries triage-report.
035700
035800* STOP RUN, not GOBACK -- this is the job's own entry point,
035900* there is no caller to return control to.
036000           stop run.
036100
036200      *-------------------------------------------------------------
036300      * sample the first up-to-10 lines, classify the file type for
036400      * the console log, run FORMAT-DETECT, then reopen RAW-LOG so
036500      * the read loop starts from the top again.
036600      *-------------------------------------------------------------
036700       sample-and-detect.
036800* SAMPLE-COUNT is reset to zero every time this paragraph
036900* runs -- it only ever runs once per job, but the reset matches
037000* the shop habit of never trusting a counter's initial VALUE
037100* clause alone once a loop is about to start driving it.
037200           move 0 to sample-count.
037300           set raw-not-eof to true.
037400
037500* the sample loop is capped at 10 lines or end of file, whichever
037600* comes first -- a short file simply leaves SAMPLE-COUNT below
037700* 10 and the unused OCCURS slots blank.
037800           perform sample-read-step thru sample-read-step-exit
037900               varying sample-idx from 1 by 1
038000               until sample-idx > 10 or raw-eof.
038100
038200* CLOSE then OPEN INPUT again is this shop's way of rewinding a
038300* line-sequential file -- there is no REWIND verb in this dialect.
038400* rewind RAW-LOG -- CLOSE then re-OPEN INPUT is this shop's
038500* substitute for REWIND, which line-sequential files here do
038600* not support directly.
038700           close raw-log.
038800           open input raw-log.
038900           set raw-not-eof to true.
039000
039100* build a single content sample out of the first 4 lines for
039200* LOGTYPE's rule checks -- STRING concatenates them with their own
039300* trailing blanks still attached, then the 1000-byte slice below
039400* throws away whatever ran past LOGTYPE's own working width.
039500* STRING ties the first four sample lines together so LOGTYPE
039600* has more than one line's worth of content to test its rules
039700* against -- a single short line can otherwise miss a keyword
039800* that only shows up further down the file.
039900           string sample-line(1) sample-line(2)
040000                  sample-line(3) sample-line(4)
040100                      delimited by size
040200               into content-buffer.
040300           move content-buffer(1:1000) to content-sample.
040400
040500* TYPE-DETECT is informational only on this job -- the console
040600* line below is the only place its answer is used, the report
040700* itself carries DETECTED-FORMAT from LOGFMT, not this field.
040800* file classification is informational only -- it drives the
040900* console DISPLAY line below and nothing else in this run.
041000           call "LOGTYPE" using file-name-for-type
041100                               content-sample
041200                               detected-type.
041300* the only place DETECTED-TYPE is read -- console only.
041400           display "LOGMAIN: INPUT FILE TYPE IS " detected-type.
041500
041600* FORMAT-DETECT scores the whole 10-line sample table at once --
041700* OVERRIDE-FORMAT is always "GENERIC" on this job, so LOGFMT
041800* always falls through to scoring rather than honouring an
041900* operator-supplied override.
042000* format scoring runs over the whole sample table, not just the
042100* content-sample slice built above -- LOGFMT does its own
042200* line-by-line scan and returns the highest-scoring format name.
042300           call "LOGFMT" using sample-table
042400                               override-format
042500                               detected-format.
042600       sample-and-detect-exit.
042700           exit.
042800
042900* one READ of RAW-LOG into the next sample slot, or set the EOF
043000* switch if the file ran out before 10 lines were collected.
043100      *-------------------------------------------------------------
043200      * one READ of RAW-LOG into the next sample slot, or set the
043300      * EOF switch, called under SAMPLE-AND-DETECT's VARYING clause.
043400      *-------------------------------------------------------------
043500       sample-read-step.
043600           read raw-log
043700               at end
043800                  set raw-eof to true
043900               not at end
044000                  add 1 to sample-count
044100                  move raw-line to sample-line(sample-idx)
044200           end-read.
044300       sample-read-step-exit.
044400           exit.
044500
044600      *-------------------------------------------------------------
044700      * one pass of the detail read -- advances the line counter on
044800      * every physical line, skips blanks, calls LOGPARSE on every
044900      * non-blank line and writes the resulting entry.
045000      *-------------------------------------------------------------
045100       read-loop.
045200           read raw-log
045300               at end
045400                  set raw-eof to true
045500               not at end
045600                  perform read-loop-detail thru read-loop-detail-exit
045700           end-read.
045800       read-loop-exit.
045900           exit.
046000
046100* every physical line counts toward TOTAL-LINES, blank or not;
046200* a blank line is skipped outright -- GO TO the exit rather than
046300* wrapping the rest of the paragraph in an IF, same early-out shape
046400* LOGFMT's CHK-* paragraphs use once their own answer is known.
046500       read-loop-detail.
046600* every physical line counts here, blank or not -- only
046700* ENTRY-COUNT below is skipped for a blank line.
046800           add 1 to total-lines.
046900
047000           if raw-line = spaces
047100              go to read-loop-detail-exit
047200           end-if.
047300
047400* past this point the line is known non-blank, so it gets a
047500* fresh PARSED-LOG-ENTRY and the keyword flags reset to "N".
047600           add 1 to entry-count.
047700* start each detail record from a clean slate -- a short
047800* PARSED-LOG-ENTRY from LOGPARSE must not leave a prior line's
047900* trailing bytes behind.
048000           move spaces to parsed-log-entry.
048100* the line number this program assigns is the physical line
048200* count, not a sequence LOGPARSE produces on its own.
048300           move total-lines to ple-line-number.
048400* reset all three keyword flags to "N" before every call --
048500* LOGPARSE only ever sets a flag to "Y", it never clears one.
048600* (see paragraph banner above for why this happens every line)
048700           move "N" to line-auth-flag line-network-flag
048800                       line-perf-flag.
048900
049000* LINE-PARSE does the heavy lifting -- timestamp, level, source and
049100* message extraction, plus the three keyword flags, all in one
049200* CALL.  RUN-YEAR supplies the century for 2-digit syslog dates.
049300* LOGPARSE fills PARSED-LOG-ENTRY and the three keyword flags
049400* in one CALL -- the flags come back "Y" on a hit, "N" on a
049500* miss, they are never left untouched.
049600           call "LOGPARSE" using raw-line
049700                                 run-year
049800                                 parsed-log-entry
049900                                 line-auth-flag
050000                                 line-network-flag
050100                                 line-perf-flag.
050200
050300           perform accum-stats thru accum-stats-exit.
050400
050500* the FD record and the WORKING-STORAGE group are the same
050600* width, so a straight MOVE is enough before the WRITE.
050700           move parsed-log-entry to pe-rec.
050800* one WRITE per non-blank input line -- PARSED-ENTRIES ends up
050900* with exactly ENTRY-COUNT records.
051000           write pe-rec.
051100       read-loop-detail-exit.
051200           exit.
051300
051400      *-------------------------------------------------------------
051500      * per-class counts, distinct-source table, run-level keyword
051600      * flags -- all driven off the entry LOGPARSE just filled.
051700      * GO TO ACCUM-STATS-FLAGS skips the source-table search
051800      * outright when LOGPARSE found no SOURCE token on this line.
051900      *-------------------------------------------------------------
052000       accum-stats.
052100* LEVEL-CLASS is one of the five report buckets, or SPACES when
052200* LOGPARSE saw no recognisable level token at all -- SPACES is
052300* deliberately left out of EVALUATE's WHEN list below and falls
052400* into NO-LEVEL-COUNT instead.
052500* five-way bucket on the level LOGPARSE decided for this line.
052600           evaluate ple-level-class
052700               when "ERROR  " add 1 to error-count
052800               when "WARNING" add 1 to warning-count
052900               when "INFO   " add 1 to info-count
053000               when "DEBUG  " add 1 to debug-count
053100               when spaces   add 1 to no-level-count
053200           end-evaluate.
053300
053400* a line with no recognisable SOURCE token never touches the
053500* distinct-source table at all.
053600           if ple-source = spaces
053700              go to accum-stats-flags
053800           end-if.
053900
054000* non-blank source -- see if it is already in the table, and
054100* add it if there is room and it is not.
054200           perform find-or-add-source thru find-or-add-source-exit.
054300
054400* OR each per-line flag up into the run-level flag LOGSUG reads at
054500* end of file -- once a flag is "Y" for the run it stays "Y", a
054600* later line with the keyword absent must not clear it back to "N".
054700       accum-stats-flags.
054800* sticky OR into the run-level flags -- once "Y", always "Y"
054900* for the rest of the run.
055000           if line-auth-flag = "Y"
055100              move "Y" to run-auth-flag
055200           end-if.
055300* same sticky-OR treatment for the network flag.
055400           if line-network-flag = "Y"
055500              move "Y" to run-network-flag
055600           end-if.
055700* and again for the performance flag -- three independent ORs,
055800* not a single combined test.
055900           if line-perf-flag = "Y"
056000              move "Y" to run-perf-flag
056100           end-if.
056200       accum-stats-exit.
056300           exit.
056400
056500* linear search of the distinct-source table for PLE-SOURCE; GO TO
056600* the exit the moment a match is found or the 100-slot cap is hit,
056700* otherwise fall through and append a new entry.
056800       find-or-add-source.
056900* linear scan of the table built so far -- SRC-COUNT can be
057000* zero on the very first call, the VARYING loop below simply
057100* never executes in that case.
057200           set src-not-found to true.
057300           perform find-source-step thru find-source-step-exit
057400               varying src-idx from 1 by 1
057500               until src-idx > src-count or src-found.
057600
057700           if src-found
057800              go to find-or-add-source-exit
057900           end-if.
058000
058100* BATCH FLOW caps the source table at 100 distinct values -- past
058200* that, additional new sources are simply not recorded, the
058300* report's DISTINCT SOURCES count stops climbing at 100.
058400           if src-count not < 100
058500              go to find-or-add-source-exit
058600           end-if.
058700
058800* room in the table and no match found -- append.
058900           add 1 to src-count.
059000* new distinct source recorded at the next free slot.
059100           move ple-source to src-name(src-count).
059200       find-or-add-source-exit.
059300           exit.
059400
059500* one table-entry compare, called under the VARYING clause above.
059600      *-------------------------------------------------------------
059700      * one table-entry compare, called under FIND-OR-ADD-SOURCE's
059800      * VARYING clause above.
059900      *-------------------------------------------------------------
060000       find-source-step.
060100* one compare per table slot, driven by the VARYING clause in
060200* FIND-OR-ADD-SOURCE above.
060300           if src-name(src-idx) = ple-source
060400* match found -- stop the VARYING loop above on the next test.
060500              set src-found to true
060600           end-if.
060700       find-source-step-exit.
060800           exit.
060900
061000      *-------------------------------------------------------------
061100      * end of file -- roll the run totals into the summary record,
061200      * call SUGGEST, then print the triage report.
061300      *-------------------------------------------------------------
061400       end-of-file.
061500* TSM-CLASS-COUNTS is a REDEFINES view of these same five fields in
061600* LOGSUMM.CPY, in report order -- moving the named fields here is
061700* what SUGG-* and PRINT-LEVEL-STEP both end up reading by subscript.
061800* roll every run accumulator into the TRIAGE-SUMMARY record --
061900* this is the same layout LOGSUG reads back by field name.
062000           move total-lines    to tsm-total-lines.
062100           move entry-count    to tsm-entry-count.
062200* per-level counts in the same order the report prints them.
062300           move error-count    to tsm-error-count.
062400           move warning-count  to tsm-warning-count.
062500           move info-count     to tsm-info-count.
062600           move debug-count    to tsm-debug-count.
062700           move no-level-count to tsm-no-level-count.
062800* the distinct-source count and the winning format name round
062900* out the summary record LOGSUG and PRINT-REPORT both read.
063000           move src-count         to tsm-source-count.
063100           move detected-format to tsm-detected-fmt.
063200
063300* clear the suggestion table before the CALL -- LOGSUG also clears
063400* its own copy on entry, but this run's WORKING-STORAGE must not
063500* carry a stale count forward if the CALL were ever skipped.
063600* clear the suggestion table before the CALL -- belt and
063700* braces alongside LOGSUG's own reset on entry.
063800           move 0 to sugg-count.
063900           move spaces to sugg-line(1) sugg-line(2)
064000                          sugg-line(3) sugg-line(4)
064100                          sugg-line(5).
064200
064300* SUGGEST reads the run summary and the three run-level keyword
064400* flags and hands back up to 5 triage hints for the report.
064500* SUGGEST never sees the raw counters, only the rolled-up
064600* summary record and the three sticky flags.
064700           call "LOGSUG" using triage-summary
064800                               run-auth-flag
064900                               run-network-flag
065000                               run-perf-flag
065100                               sugg-table.
065200
065300* everything needed for the report is now in WORKING-STORAGE --
065400* print it and the job is done.
065500           perform print-report thru print-report-exit.
065600       end-of-file-exit.
065700           exit.
065800
065900      *-------------------------------------------------------------
066000      * TRIAGE-REPORT -- header, per-level block, source block,
066100      * totals, suggestions block.  No control breaks, the file is
066200      * a single unkeyed stream; the only break is end-of-file.
066300      *-------------------------------------------------------------
066400       print-report.
066500* PRT-1/PRT-2 are fixed banner lines, no fields to move.
066600           write prt-rec from prt-1.
066700           write prt-rec from prt-2.
066800
066900* PRT-3 names the file and the format LOGFMT decided on.
067000           move detected-format to prt3-format.
067100           move file-name-for-type to prt3-filename.
067200           write prt-rec from prt-3.
067300
067400* PRT-4 is the column heading line for the level block below.
067500           write prt-rec from prt-4.
067600
067700* PRT-5's FILLERs ("LEVEL ", "COUNT ") are baked in at load time;
067800* only the two named fields are set on each pass round the loop.
067900* one PRT-5 line per report level, in the fixed five-row order.
068000           perform print-level-step thru print-level-step-exit
068100               varying level-idx from 1 by 1
068200               until level-idx > 5.
068300
068400* PRT-6 is the distinct-sources count line, ahead of the list.
068500           move src-count to prt6-src-count.
068600* the source count itself, ahead of the list rows below it.
068700           write prt-rec from prt-6.
068800
068900* one PRT-7 line per distinct source, in table order -- table
069000* order here is first-seen order, not alphabetical.
069100* one PRT-7 line per distinct source, first-seen order.
069200           perform print-source-step thru print-source-step-exit
069300               varying src-idx from 1 by 1
069400               until src-idx > src-count.
069500
069600* PRT-8 is the totals line -- lines read vs. entries parsed.
069700           move tsm-total-lines to prt8-lines.
069800           move tsm-entry-count to prt8-entries.
069900           write prt-rec from prt-8.
070000
070100* PRT-9 is the suggestions heading line, printed even when
070200* LOGSUG returned nothing and the list below is empty.
070300           write prt-rec from prt-9.
070400
070500* one PRT-10 line per suggestion LOGSUG returned -- zero to five,
070600* SUGG-COUNT drives the upper bound, never a fixed 5.
070700* zero to five PRT-10 lines, bounded by SUGG-COUNT.
070800           perform print-sugg-step thru print-sugg-step-exit
070900               varying sugg-idx from 1 by 1
071000               until sugg-idx > sugg-count.
071100       print-report-exit.
071200           exit.
071300
071400      *-------------------------------------------------------------
071500      * one level row of the report, called under PRINT-REPORT's
071600      * VARYING clause -- LEVEL-IDX selects both the name and
071700      * the count for this pass.
071800      *-------------------------------------------------------------
071900       print-level-step.
072000* one compare pair, driven by the VARYING clause above.
072100           move lvn-name(level-idx) to prt5-level-name.
072200           move tsm-class-counts(level-idx) to prt5-count.
072300           write prt-rec from prt-5.
072400       print-level-step-exit.
072500           exit.
072600
072700      *-------------------------------------------------------------
072800      * one distinct-source row of the report.
072900      *-------------------------------------------------------------
073000       print-source-step.
073100* same idea, one distinct source per call.
073200           move src-name(src-idx) to prt7-src-name.
073300           write prt-rec from prt-7.
073400       print-source-step-exit.
073500           exit.
073600
073700      *-------------------------------------------------------------
073800      * one suggestion row of the report.
073900      *-------------------------------------------------------------
074000       print-sugg-step.
074100* LOGSUG's lines are already 80-byte and left-justified, no
074200* reformatting needed before the MOVE.
074300           move sugg-line(sugg-idx) to prt10-text.
074400           write prt-rec from prt-10.
074500       print-sugg-step-exit.
074600           exit.
074700
074800       end program logmain.
