000100*****************************************************************
000200* PROGRAM-ID.  LOGFMT
000300* AUTHOR.      T. STAVROPOULOS
000400* INSTALLATION. DATA PROCESSING -- OPERATIONS SUPPORT
000500* DATE-WRITTEN. 11/03/1993
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* 11/03/93  RPH  DP-1140  INITIAL WRITE.  SCORES A SAMPLE OF LOG
001200*                         LINES AGAINST THE 9 KNOWN SHOP FORMATS
001300*                         AND RETURNS THE HIGHEST SCORING NAME.
001400* 12/14/98  RPH  DP-1158  FIXED TIE-BREAK -- TABLE ORDER, NOT LAST
001500*                         FORMAT TO SCORE, WAS WINNING ON A TIE.
001600* 02/08/99  RPH  DP-1206  ADDED KUBERNETES AND DOCKER SCORING.
001700* 09/21/00  TSK  DP-1333  OVERRIDE FORMAT PARM HONOURED UP FRONT;
001800*                         "GENERIC" OR BLANK STILL FORCES SCORING.
001900* 04/11/01  TSK  DP-1420  ALL SCAN LOOPS BROKEN OUT OF LINE PER
002000*                         OPS STANDARD -- NO INLINE PERFORM/END-
002100*                         PERFORM LEFT IN THIS MODULE.
002200* 06/19/01  TSK  DP-1498  Y2K SWEEP -- NO DATE MATH IN THIS MODULE,
002300*                         NO CHANGE REQUIRED.  SIGNED OFF.
002400* 03/14/02  TSK  DP-1511  THREE REDEFINES VIEWS ADDED TO THE UPPER-
002500*                         CASE WORK BUFFER AND THE NEEDLE BUFFER,
002600*                         MATCHING THE TWO-VIEW HABIT LOGTYPE KEEPS
002700*                         FOR ITS OWN SCAN BUFFER.  COMMENTS ADDED
002800*                         THROUGH EVERY PARAGRAPH BODY, NOT JUST
002900*                         THE HEADER, PER OPS STANDARD.
003000* 07/02/03  RPH  DP-1629  CHK-DMESG-STEP WAS ONLY CHECKING FOR THE
003100*                         OPENING BRACKET, FIRST DIGIT RUN AND THE
003200*                         DECIMAL POINT -- A LINE LIKE "[1234.ABC"
003300*                         WAS SCORING AS DMESG.  ADDED THE SECOND
003400*                         DIGIT RUN AND CLOSING BRACKET CHECK SO THE
003500*                         FULL "[NNN.NNN]" SHAPE IS REQUIRED.
003600*-----------------------------------------------------------------
003700       identification division.
003800       program-id.    logfmt.
003900       author.        t. stavropoulos.
004000       installation.  data processing -- operations support.
004100       date-written.  11/03/1993.
004200       date-compiled.
004300       security.      unclassified -- internal use only.
004400
004500       environment division.
004600       configuration section.
004700       source-computer. ibm-at.
004800       object-computer. ibm-at.
004900* DIGIT-CHAR and UPPER-CHAR classes feed the shape scans below --
005000* same two classes every module in the suite declares.
005100       special-names.
005200           class digit-char is "0" thru "9"
005300           class upper-char is "A" thru "Z".
005400
005500       data division.
005600       working-storage section.
005700
005800* per-format score table, parallel name table, tie-break is
005900* table order -- same habit as the old const-code lookup.
006000       copy "LOGFTAB.CPY".
006100* LOGLEV.CPY -- the 8 level tokens CHK-APPLICATION tries in table
006200* order, and the 12-month abbreviation table CHK-SYSLOG-MONTH
006300* compares against.
006400       copy "LOGLEV.CPY".
006500* LOGMON.CPY -- carried for the month-abbreviation table, kept
006600* separate from LOGLEV.CPY since the shop treats "what a month
006700* looks like" and "what a level looks like" as two different
006800* lookup problems.
006900       copy "LOGMON.CPY".
007000
007100       01  upper-line         pic x(256).
007200
007300* halves view of the upper-cased working line -- kept on hand for
007400* a rule that only needs to test the front or back half of a long
007500* line without reference-modifying the whole 256 bytes each time,
007600* same two-view habit LOGTYPE keeps for its own scan buffer.
007700       01  upper-line-halves redefines upper-line.
007800           02  upper-front-half  pic x(128).
007900           02  upper-back-half   pic x(128).
008000
008100* first-64/rest view -- not read by any rule in this version,
008200* carried so the next format added to LOGFTAB.CPY has a ready-
008300* made short-prefix test without another REDEFINES bolted on.
008400       01  upper-line-prefix redefines upper-line.
008500           02  upper-prefix-64   pic x(64).
008600           02  filler               pic x(192).
008700
008800* LINE-IDX walks the sample table below, one line per call.
008900* BEST-IDX/BEST-SCORE hold the leader while PICK-WINNER
009000* runs; TAB-IDX drives every table-compare loop in this
009100* module, so it is kept at 77-level instead of inside a group.
009200       77  line-idx           pic 9(2)  comp.
009300* table subscript of the current leader -- seeded to format 1
009400* at the top of PICK-WINNER, then only ever moved forward on a
009500* strictly higher score.
009600       77  best-idx           pic 9(1)  comp.
009700       77  best-score         pic s9(4) comp.
009800       77  tab-idx            pic 9(1)  comp.
009900
010000* SCAN-POS is the working cursor for FIND-SUBSTR and the
010100* inner quote search below -- one byte position at a time.
010200* SCAN-FOUND-SW is the common yes/no answer every scan
010300* paragraph in this module sets before returning control.
010400       77  scan-pos           pic 9(3)  comp.
010500* every scan paragraph in this module answers through this one
010600* switch -- "Y" found, "N" not found -- so the caller only
010700* ever has to test SCAN-FOUND/SCAN-NOT-FOUND, never a
010800* numeric return code.
010900       77  scan-found-sw      pic x     value "N".
011000           88  scan-found     value "Y".
011100           88  scan-not-found value "N".
011200
011300* NEEDLE/NEEDLE-LEN are the common needle/length pair
011400* every keyword check below loads before calling FIND-SUBSTR.
011500       01  needle             pic x(20).
011600
011700* first-character view of the needle buffer -- same habit LOGTYPE's
011800* NEEDLE-ALT uses, kept for a rule that wants to pre-check the
011900* leading byte before the full FIND-SUBSTR scan.
012000       01  needle-alt redefines needle.
012100* leading byte of the current needle -- not read by any rule
012200* in this version, carried against the day a rule wants to
012300* pre-screen on the first character before the full scan.
012400           02  needle-first      pic x(1).
012500           02  filler               pic x(19).
012600
012700* set alongside NEEDLE immediately before each FIND-SUBSTR
012800* call -- the two are always moved together in this module.
012900       77  needle-len         pic 9(2)  comp.
013000
013100* MON-IDX, SHAPE-POS and DIGIT-RUN are the three
013200* scratch fields the syslog and dmesg shape walks share --
013300* none of them carry a value across calls to a different
013400* CHK-* paragraph.
013500       77  mon-idx            pic 9(2)  comp.
013600* SHAPE-POS drives every fixed-shape walk (syslog, dmesg,
013700* the two iso-timestamp shapes, dotted-quad, bracket/quote);
013800* DIGIT-RUN is local to CHK-DMESG-STEP's digit count, the run
013900* right after the opening bracket; DIGIT-RUN-2 is the second
014000* run, right after the decimal point, up to the closing bracket.
014100       77  shape-pos          pic 9(3)  comp.
014200       77  digit-run          pic 9(2)  comp.
014300       77  digit-run-2        pic 9(2)  comp.
014400
014500* holds the bracket-counter result across the FIND-SUBSTR call
014600* for "KERNEL:" below, which would otherwise clobber it.
014700       77  dmesg-bracket-sw   pic x.
014800
014900* LINKAGE SECTION -- the same 10-line sample table LOGMAIN built,
015000* plus the override/answer pair.
015100       linkage section.
015200* the 10-line sample LOGMAIN built off the front of the file --
015300* same layout LOGMAIN's own SAMPLE-TABLE uses, so the two
015400* CALL statements line up field for field.
015500       01  sample-line-table.
015600           02  sample-count    pic 9(2)  comp.
015700           02  sample-line     pic x(256) occurs 10 times.
015800
015900       01  override-format    pic x(12).
016000* the 12-byte format name this module hands back -- one of the
016100* 9 names in LOGFTAB.CPY's FMT-NAME table, or the override
016200* LOGMAIN already decided on.
016300       01  detected-format    pic x(12).
016400
016500* three parameters, same order LOGMAIN's CALL statement uses --
016600* the sample table, the upload-side override, and the answer.
016700       procedure division using
016800           sample-line-table
016900           override-format
017000           detected-format.
017100
017200* drives the whole scoring pass -- one line at a time through
017300* SCORE-LINE, then PICK-WINNER picks the highest total.
017400       main-procedure.
017500* an override other than spaces or "GENERIC" skips scoring
017600* entirely -- the upload-side format picker already knows what it
017700* is sending and there is no reason to re-score it.
017800           if override-format not = spaces
017900              and override-format not = "GENERIC    "
018000* the upload side already named the format -- just echo it back
018100* without running a single CHK-* paragraph.
018200              move override-format to detected-format
018300              goback
018400           end-if.
018500
018600* INITIALIZE zeroes every FMT-SCORE slot before the first sample
018700* line is scored -- RM/COBOL does not clear WORKING-STORAGE
018800* between runs of the same loaded program.
018900           initialize format-score-table.
019000
019100* one pass per sample line LOGMAIN handed over, up to SAMPLE-
019200* COUNT of them -- a short file simply scores fewer.
019300           perform score-line thru score-line-exit
019400               varying line-idx from 1 by 1
019500               until line-idx > sample-count.
019600
019700* every line scored -- pick the highest total, table order breaks
019800* a tie in favour of the earlier format.
019900* scoring pass is over -- hand the table to PICK-WINNER below.
020000           perform pick-winner.
020100
020200           goback.
020300
020400* one sample line at a time, upper-cased below so every CHK-*
020500* paragraph can use fixed-case literals for its needles.
020600       score-line.
020700* pull this sample line out of the table LOGMAIN built and
020800* fold it to upper case so every needle below can stay fixed-case.
020900           move sample-line(line-idx) to upper-line.
021000           inspect upper-line converting
021100               "abcdefghijklmnopqrstuvwxyz"
021200               to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021300
021400* nine format checks, one per known shop log shape -- GENERIC
021500* below always gets a point too, so a line matching nothing else
021600* still nudges the generic bucket up.
021700* each CHK-* paragraph below scores its own format independently --
021800* a line can add points to more than one bucket in the same pass.
021900           perform chk-syslog.
022000           perform chk-dmesg.
022100           perform chk-kubernetes.
022200           perform chk-mysql.
022300* nginx, apache and docker checks each follow the same keyword-
022400* then-shape pattern as kubernetes and mysql above.
022500           perform chk-nginx.
022600           perform chk-apache.
022700* cheapest of the nine checks -- just two literal keywords.
022800           perform chk-docker.
022900           perform chk-application.
023000
023100* every line scored adds one point to GENERIC regardless of what
023200* else matched -- this is what keeps an unrecognised file from
023300* ending up with every score at zero.
023400           add 1 to fmt-score(fmt-generic).
023500       score-line-exit.
023600* every CHK-* paragraph and the GENERIC point have run.
023700           exit.
023800
023900      *-------------------------------------------------------------
024000      * SYSLOG -- "Mon DD HH:MM:SS" token somewhere in the line.
024100      * worth 2 points on its own, no keyword bonus on top.
024200      *-------------------------------------------------------------
024300       chk-syslog.
024400* reset before the month/shape walk below starts clean.
024500           set scan-not-found to true.
024600* walks the line one position at a time, bailing out the first
024700* position the shape matches.
024800           perform chk-syslog-step
024900               varying shape-pos from 1 by 1
025000               until shape-pos > 250 or scan-found.
025100
025200* two points for the classic "Mon DD HH:MM:SS" shape -- no keyword
025300* bonus, syslog lines rarely carry one.
025400           if scan-found add 2 to fmt-score(fmt-syslog) end-if.
025500       chk-syslog-exit.
025600* PERFORM ... THRU lands here and falls through to EXIT.
025700           exit.
025800
025900       chk-syslog-step.
026000* MON-IDX stays zero unless one of the 12 abbreviations matches
026100* at this position -- see CHK-SYSLOG-MONTH below.
026200           move 0 to mon-idx.
026300* one compare per call against LOGMON.CPY's 12-entry table.
026400           perform chk-syslog-month
026500               varying tab-idx from 1 by 1
026600               until tab-idx > 12.
026700
026800           if mon-idx > 0
026900              and upper-line(shape-pos + 3:1) = space
027000              and upper-line(shape-pos + 6:1) = space
027100              and upper-line(shape-pos + 7:2) is digit-char
027200              and upper-line(shape-pos + 9:1) = ":"
027300              and upper-line(shape-pos + 10:2) is digit-char
027400              and upper-line(shape-pos + 12:1) = ":"
027500              and upper-line(shape-pos + 13:2) is digit-char
027600              set scan-found to true
027700           end-if.
027800* one position of the month/shape walk has been tested.
027900       chk-syslog-step-exit.
028000           exit.
028100
028200* one table compare per call, driven by CHK-SYSLOG-STEP's VARYING
028300* clause above.
028400       chk-syslog-month.
028500           if upper-line(shape-pos:3) = mon-abbrev(tab-idx)
028600              move tab-idx to mon-idx
028700           end-if.
028800* MON-IDX is set only when this table slot matched.
028900       chk-syslog-month-exit.
029000           exit.
029100
029200      *-------------------------------------------------------------
029300      * DMESG -- "[<digits>.<digits>]" kernel ring-buffer counter,
029400      * or the literal "KERNEL:".
029500      * worth 3 points on either signal, no partial credit.
029600      *-------------------------------------------------------------
029700       chk-dmesg.
029800* reset before the ring-buffer/kernel-token walk below.
029900           set scan-not-found to true.
030000* walks the line looking for the opening bracket of a ring-
030100* buffer counter.
030200           perform chk-dmesg-step
030300               varying shape-pos from 1 by 1
030400               until shape-pos > 250 or scan-found.
030500
030600* remember whether the bracket-counter shape matched before
030700* SCAN-FOUND-SW gets reset by the FIND-SUBSTR call below.
030800           move scan-found-sw to dmesg-bracket-sw.
030900
031000* either shape is enough -- the bracket counter or the literal
031100* "KERNEL:" token, whichever comes first in a given line.
031200* second dmesg signal -- the literal token some shippers prefix
031300* every kernel ring-buffer line with.
031400           move "KERNEL:"     to needle.
031500           move 7             to needle-len.
031600           perform find-substr.
031700* three points whichever of the two dmesg signals fired.
031800           if dmesg-bracket-sw = "Y" or scan-found
031900              add 3 to fmt-score(fmt-dmesg)
032000           end-if.
032100* either the bracket-counter or the KERNEL: token decided it.
032200       chk-dmesg-exit.
032300           exit.
032400
032500       chk-dmesg-step.
032600* a ring-buffer counter looks like "[123.456]" -- a run of
032700* digits right after the bracket, a decimal point, a second
032800* run of digits, then the closing bracket -- all four pieces
032900* have to be there or the line is not a dmesg line.
033000           if upper-line(shape-pos:1) = "["
033100              move shape-pos to scan-pos
033200              add 1 to scan-pos
033300              move 0 to digit-run
033400              perform chk-dmesg-digit
033500                  until upper-line(scan-pos:1) is not digit-char
033600              if digit-run > 0
033700                 and upper-line(scan-pos:1) = "."
033800                 add 1 to scan-pos
033900                 move 0 to digit-run-2
034000                 perform chk-dmesg-digit-2
034100                     until upper-line(scan-pos:1) is not digit-char
034200                 if digit-run-2 > 0
034300                    and upper-line(scan-pos:1) = "]"
034400                    set scan-found to true
034500                 end-if
034600              end-if
034700           end-if.
034800* one position of the ring-buffer walk has been tested.
034900       chk-dmesg-step-exit.
035000           exit.
035100
035200* counts consecutive digit characters, called under CHK-DMESG-
035300* STEP's first inline PERFORM UNTIL above -- the run right
035400* after the opening bracket.
035500       chk-dmesg-digit.
035600           add 1 to digit-run.
035700           add 1 to scan-pos.
035800* DIGIT-RUN and SCAN-POS both advanced one byte.
035900       chk-dmesg-digit-exit.
036000           exit.
036100
036200* counts consecutive digit characters, called under CHK-DMESG-
036300* STEP's second inline PERFORM UNTIL above -- the run right
036400* after the decimal point, up to the closing bracket.
036500       chk-dmesg-digit-2.
036600           add 1 to digit-run-2.
036700           add 1 to scan-pos.
036800* DIGIT-RUN-2 and SCAN-POS both advanced one byte.
036900       chk-dmesg-digit-2-exit.
037000           exit.
037100
037200      *-------------------------------------------------------------
037300      * KUBERNETES -- iso-t timestamp, plus pod/namespace/kubectl/
037400      * kubelet bonus.
037500      * up to 4 points: 2 for the timestamp, 2 for a keyword.
037600      *-------------------------------------------------------------
037700       chk-kubernetes.
037800* kubernetes logs use an ISO-8601 "T" timestamp, not the space-
037900* separated shape MYSQL uses below.
038000           perform scan-iso-t-shape.
038100           if scan-found add 2 to fmt-score(fmt-kubernetes) end-if.
038200
038300* the remaining kubernetes signals are literal keyword hits --
038400* each one GOes straight out once it adds its points, there is no
038500* reason to keep testing once any one of them is found.
038600* pod path fragment -- first of the four kubernetes keyword hits,
038700* each one exits the paragraph the moment it scores.
038800           move "POD/"        to needle. move 4 to needle-len.
038900           perform find-substr.
039000           if scan-found
039100              add 2 to fmt-score(fmt-kubernetes)
039200              go to chk-kubernetes-exit
039300           end-if.
039400
039500* namespace path fragment, same early-out pattern as POD/ above.
039600           move "NAMESPACE/"  to needle. move 10 to needle-len.
039700           perform find-substr.
039800           if scan-found
039900              add 2 to fmt-score(fmt-kubernetes)
040000              go to chk-kubernetes-exit
040100           end-if.
040200
040300* kubectl client name, often present in audit-trail style lines.
040400           move "KUBECTL"     to needle. move 7 to needle-len.
040500           perform find-substr.
040600           if scan-found
040700              add 2 to fmt-score(fmt-kubernetes)
040800              go to chk-kubernetes-exit
040900           end-if.
041000
041100* kubelet agent name -- last of the four, nothing left to test
041200* after this one so there is no GO TO on the result.
041300           move "KUBELET"     to needle. move 7 to needle-len.
041400           perform find-substr.
041500           if scan-found add 2 to fmt-score(fmt-kubernetes) end-if.
041600* GO TO above or straight fall-through both land here.
041700       chk-kubernetes-exit.
041800           exit.
041900
042000      *-------------------------------------------------------------
042100      * MYSQL -- iso-space timestamp, plus mysql/innodb/query/
042200      * connection bonus.
042300      * up to 3 points: 1 for the timestamp, 2 for a keyword.
042400      *-------------------------------------------------------------
042500       chk-mysql.
042600* MYSQL's own timestamp shape uses a space, not a "T", between the
042700* date and the time -- this is what tells it apart from the
042800* kubernetes ISO-T shape above.
042900           perform scan-iso-space-shape.
043000           if scan-found add 1 to fmt-score(fmt-mysql) end-if.
043100
043200* keyword bonuses, same early-out pattern as kubernetes above.
043300* the product name itself, strongest of the four mysql signals.
043400           move "MYSQL"       to needle. move 5 to needle-len.
043500           perform find-substr.
043600           if scan-found
043700              add 2 to fmt-score(fmt-mysql)
043800              go to chk-mysql-exit
043900           end-if.
044000
044100* mysql's default storage engine name.
044200           move "INNODB"      to needle. move 6 to needle-len.
044300           perform find-substr.
044400           if scan-found
044500              add 2 to fmt-score(fmt-mysql)
044600              go to chk-mysql-exit
044700           end-if.
044800
044900* slow-query and general-query log lines both carry this token.
045000           move "QUERY"       to needle. move 5 to needle-len.
045100           perform find-substr.
045200           if scan-found
045300              add 2 to fmt-score(fmt-mysql)
045400              go to chk-mysql-exit
045500           end-if.
045600
045700* connection-log lines -- weakest of the four, no GO TO needed
045800* since CHK-MYSQL-EXIT is the very next paragraph.
045900           move "CONNECTION"  to needle. move 10 to needle-len.
046000           perform find-substr.
046100           if scan-found add 2 to fmt-score(fmt-mysql) end-if.
046200* GO TO above or straight fall-through both land here.
046300       chk-mysql-exit.
046400           exit.
046500
046600      *-------------------------------------------------------------
046700      * NGINX -- nginx/access.log/error.log, plus dotted-quad ip.
046800      * up to 4 points: 3 for a keyword, 1 for a bare ip.
046900      *-------------------------------------------------------------
047000       chk-nginx.
047100* nginx names itself directly in most of its own log lines.
047200           move "NGINX"       to needle. move 5 to needle-len.
047300           perform find-substr.
047400           if scan-found
047500              add 3 to fmt-score(fmt-nginx)
047600              go to chk-nginx-ip
047700           end-if.
047800
047900* nginx's default access-log file name.
048000           move "ACCESS.LOG"  to needle. move 10 to needle-len.
048100           perform find-substr.
048200           if scan-found
048300              add 3 to fmt-score(fmt-nginx)
048400              go to chk-nginx-ip
048500           end-if.
048600
048700* and its default error-log file name -- last of the three,
048800* falls through into the dotted-quad ip check below.
048900           move "ERROR.LOG"   to needle. move 9 to needle-len.
049000           perform find-substr.
049100           if scan-found add 3 to fmt-score(fmt-nginx) end-if.
049200
049300       chk-nginx-ip.
049400* a bare ip address is the weakest nginx signal of all, worth
049500* only one point and checked last.
049600           perform scan-dotted-quad-shape.
049700           if scan-found add 1 to fmt-score(fmt-nginx) end-if.
049800* keyword hits and the dotted-quad bonus both feed this total.
049900       chk-nginx-exit.
050000           exit.
050100
050200      *-------------------------------------------------------------
050300      * APACHE -- apache/httpd, plus "[...]" then later a quote.
050400      * up to 5 points: 3 for a keyword, 2 for the combined shape.
050500      *-------------------------------------------------------------
050600       chk-apache.
050700* apache names itself directly in most of its combined-log lines.
050800           move "APACHE"      to needle. move 6 to needle-len.
050900           perform find-substr.
051000           if scan-found
051100              add 3 to fmt-score(fmt-apache)
051200              go to chk-apache-quote
051300           end-if.
051400
051500* apache's older process name, still seen in rpm-packaged installs.
051600           move "HTTPD"       to needle. move 5 to needle-len.
051700           perform find-substr.
051800           if scan-found add 3 to fmt-score(fmt-apache) end-if.
051900
052000       chk-apache-quote.
052100* the combined-log shape -- a "[...]" timestamp block followed
052200* later by a quoted request string.
052300           perform scan-bracket-quote-shape.
052400           if scan-found add 2 to fmt-score(fmt-apache) end-if.
052500* keyword hit and the bracket/quote shape both feed this total.
052600       chk-apache-exit.
052700           exit.
052800
052900      *-------------------------------------------------------------
053000      * DOCKER -- docker/container.
053100      * up to 3 points, no partial credit between the two keywords.
053200      *-------------------------------------------------------------
053300       chk-docker.
053400* docker's own product name, strongest of its two signals.
053500           move "DOCKER"      to needle. move 6 to needle-len.
053600           perform find-substr.
053700           if scan-found
053800              add 3 to fmt-score(fmt-docker)
053900              go to chk-docker-exit
054000           end-if.
054100
054200* the generic "container" keyword, weaker than the product name.
054300           move "CONTAINER"   to needle. move 9 to needle-len.
054400           perform find-substr.
054500           if scan-found add 3 to fmt-score(fmt-docker) end-if.
054600* GO TO above or straight fall-through both land here.
054700       chk-docker-exit.
054800           exit.
054900
055000      *-------------------------------------------------------------
055100      * APPLICATION -- any one of the 8 level tokens present.
055200      * worth only 1 point -- weakest and most generic signal.
055300      *-------------------------------------------------------------
055400       chk-application.
055500* reset before the level-token table walk below.
055600           set scan-not-found to true.
055700* walks LOGLEV.CPY's 8-entry token table in order, stopping at
055800* the first level token that turns up anywhere in the line.
055900           perform chk-application-step
056000               varying tab-idx from 1 by 1
056100               until tab-idx > 8 or scan-found.
056200
056300* a single level token anywhere in the line is enough to call it
056400* application-formatted -- only worth one point, this is the
056500* weakest and most generic of the nine signals.
056600           if scan-found add 1 to fmt-score(fmt-application) end-if.
056700* SCAN-FOUND reflects whichever level token matched.
056800       chk-application-exit.
056900           exit.
057000
057100* one of the 8 level tokens from LOGLEV.CPY, tried in table order
057200* under CHK-APPLICATION's VARYING clause above.
057300       chk-application-step.
057400* LOGLEV.CPY's token table drives this one compare per call.
057500           move lv-token(tab-idx) to needle.
057600           move 8 to needle-len.
057700           perform find-substr.
057800* one level-token compare has been tested.
057900       chk-application-step-exit.
058000           exit.
058100
058200      *-------------------------------------------------------------
058300      * generic scan helpers -- broken out of line per ops standard,
058400      * no inline perform/end-perform left in this module.
058500      *-------------------------------------------------------------
058600       find-substr.
058700* reset before the fixed-length substring walk below.
058800           set scan-not-found to true.
058900* walks the line one byte at a time comparing NEEDLE-LEN
059000* bytes against the needle buffer.
059100           perform find-substr-step
059200               varying scan-pos from 1 by 1
059300               until scan-pos > (257 - needle-len)
059400                  or scan-found.
059500* SCAN-FOUND-SW now answers whether the needle turned up.
059600       find-substr-exit.
059700           exit.
059800
059900* one substring compare per call, driven by FIND-SUBSTR's VARYING
060000* clause above.
060100       find-substr-step.
060200* straight positional compare -- NEEDLE-LEN bytes starting at
060300* SCAN-POS against the needle buffer itself.
060400           if upper-line(scan-pos:needle-len)
060500              = needle(1:needle-len)
060600              set scan-found to true
060700           end-if.
060800* one fixed-length position compare has been tested.
060900       find-substr-step-exit.
061000           exit.
061100
061200       scan-iso-space-shape.
061300* reset before the space-separated timestamp walk below.
061400           set scan-not-found to true.
061500* walks the line looking for the space-separated date/time
061600* shape, one starting position at a time.
061700           perform scan-iso-space-step
061800               varying shape-pos from 1 by 1
061900               until shape-pos > 236 or scan-found.
062000* SCAN-FOUND reflects whether the space-shape matched.
062100       scan-iso-space-exit.
062200           exit.
062300
062400* "YYYY-MM-DD HH:MM:" -- date, a space, then time.  Only the shape
062500* is tested, not the actual calendar validity of the digits.
062600       scan-iso-space-step.
062700* four digits, a dash, two digits, a dash, two digits, a space,
062800* two digits, a colon, two digits, a colon -- the date/time shape
062900* spelled out one AND clause per character position.
063000           if upper-line(shape-pos:4)     is digit-char
063100              and upper-line(shape-pos+4:1)  = "-"
063200              and upper-line(shape-pos+5:2)  is digit-char
063300              and upper-line(shape-pos+7:1)  = "-"
063400              and upper-line(shape-pos+8:2)  is digit-char
063500              and upper-line(shape-pos+10:1) = space
063600              and upper-line(shape-pos+11:2) is digit-char
063700              and upper-line(shape-pos+13:1) = ":"
063800              and upper-line(shape-pos+14:2) is digit-char
063900              and upper-line(shape-pos+16:1) = ":"
064000              set scan-found to true
064100           end-if.
064200* one starting position of the space-shape walk is done.
064300       scan-iso-space-step-exit.
064400           exit.
064500
064600       scan-iso-t-shape.
064700* reset before the "T"-separated timestamp walk below.
064800           set scan-not-found to true.
064900* same walk as the space-shape above, but tests for the
065000* literal "T" kubernetes puts between date and time.
065100           perform scan-iso-t-step
065200               varying shape-pos from 1 by 1
065300               until shape-pos > 236 or scan-found.
065400* SCAN-FOUND reflects whether the T-shape matched.
065500       scan-iso-t-exit.
065600           exit.
065700
065800* identical to the space-separated shape above except for the
065900* literal "T" in place of the space -- kubernetes' own ISO-8601
066000* convention.
066100       scan-iso-t-step.
066200           if upper-line(shape-pos:4)     is digit-char
066300              and upper-line(shape-pos+4:1)  = "-"
066400              and upper-line(shape-pos+5:2)  is digit-char
066500              and upper-line(shape-pos+7:1)  = "-"
066600              and upper-line(shape-pos+8:2)  is digit-char
066700              and upper-line(shape-pos+10:1) = "T"
066800              and upper-line(shape-pos+11:2) is digit-char
066900              and upper-line(shape-pos+13:1) = ":"
067000              and upper-line(shape-pos+14:2) is digit-char
067100              and upper-line(shape-pos+16:1) = ":"
067200              set scan-found to true
067300           end-if.
067400* one starting position of the T-shape walk is done.
067500       scan-iso-t-step-exit.
067600           exit.
067700
067800       scan-dotted-quad-shape.
067900* reset before the dotted-quad octet walk below.
068000           set scan-not-found to true.
068100* walks the line looking for a four-octet dotted ip shape.
068200           perform scan-dotted-quad-step
068300               varying shape-pos from 1 by 1
068400               until shape-pos > 250 or scan-found.
068500* SCAN-FOUND reflects whether an octet run matched.
068600       scan-dotted-quad-exit.
068700           exit.
068800
068900* digit, period, digit, period, digit, period, digit -- one AND
069000* clause per dotted-quad position, 1-3 digit octets are not
069100* distinguished from single-digit ones.
069200       scan-dotted-quad-step.
069300           if upper-line(shape-pos:1)   is digit-char
069400              and upper-line(shape-pos+1:1) = "."
069500              and upper-line(shape-pos+2:1) is digit-char
069600              and upper-line(shape-pos+3:1) = "."
069700              and upper-line(shape-pos+4:1) is digit-char
069800              and upper-line(shape-pos+5:1) = "."
069900              and upper-line(shape-pos+6:1) is digit-char
070000              set scan-found to true
070100           end-if.
070200* one starting position of the dotted-quad walk is done.
070300       scan-dotted-quad-step-exit.
070400           exit.
070500
070600       scan-bracket-quote-shape.
070700* reset before the bracket/quote walk below.
070800           set scan-not-found to true.
070900* walks the line looking for a closing bracket, then hands off
071000* to SCAN-QUOTE-STEP to look for a quote mark after it.
071100           perform scan-bracket-quote-step
071200               varying shape-pos from 1 by 1
071300               until shape-pos > 254 or scan-found.
071400* SCAN-FOUND reflects whether a trailing quote turned up.
071500       scan-bracket-quote-exit.
071600           exit.
071700
071800* the shape is a closing bracket somewhere in the line, followed
071900* later by a quote mark -- SCAN-QUOTE-STEP below does the actual
072000* quote search from this position forward.
072100       scan-bracket-quote-step.
072200           if upper-line(shape-pos:1) = "]"
072300              move shape-pos to scan-pos
072400              perform scan-quote-step
072500                  varying scan-pos from shape-pos by 1
072600                  until scan-pos > 256 or scan-found
072700           end-if.
072800* one bracket position, and its inner quote search, is done.
072900       scan-bracket-quote-step-exit.
073000           exit.
073100
073200* called under the inner VARYING clause above, one character at a
073300* time from the bracket position forward.
073400       scan-quote-step.
073500           if upper-line(scan-pos:1) = '"'
073600              set scan-found to true
073700           end-if.
073800* one character position of the inner quote search is done.
073900       scan-quote-step-exit.
074000           exit.
074100
074200      *-------------------------------------------------------------
074300      * winner is the highest score, table order breaks ties.
074400      *-------------------------------------------------------------
074500       pick-winner.
074600* seed the winner with format 1's score, then let PICK-WINNER-STEP
074700* below walk the rest of the table looking for a strictly higher
074800* score -- a tie leaves the earlier format in place.
074900           move 1 to best-idx.
075000           move fmt-score(1) to best-score.
075100
075200           perform pick-winner-step
075300               varying tab-idx from 2 by 1
075400               until tab-idx > fmt-tab-count.
075500
075600* BEST-IDX now names the winning table slot -- hand its name
075700* back to LOGMAIN.
075800           move fmt-name(best-idx) to detected-format.
075900* DETECTED-FORMAT now carries the winning format's name.
076000       pick-winner-exit.
076100           exit.
076200
076300* strictly greater only -- a tie does not overwrite the current
076400* leader, which is what keeps table order as the tie-break rule.
076500       pick-winner-step.
076600           if fmt-score(tab-idx) > best-score
076700              move tab-idx to best-idx
076800              move fmt-score(tab-idx) to best-score
076900           end-if.
077000* one table slot has been compared against the leader.
077100       pick-winner-step-exit.
077200           exit.
077300
077400
077500*-----------------------------------------------------------------
077600* MAINTENANCE NOTES
077700*-----------------------------------------------------------------
077800* THE NINE CHK-* PARAGRAPHS ARE INDEPENDENT OF ONE ANOTHER ON
077900* PURPOSE -- A LINE MAY ADD POINTS TO MORE THAN ONE BUCKET IN THE
078000* SAME PASS (A KUBERNETES POD LOG LINE ALSO CARRYING A TIMESTAMP
078100* MYSQL WOULD RECOGNISE, FOR EXAMPLE).  DO NOT SHORT-CIRCUIT ONE
078200* CHK-* PARAGRAPH BASED ON ANOTHER HAVING ALREADY SCORED --
078300* SCORE-LINE'S PERFORM LIST WAS DELIBERATELY LEFT UNCONDITIONAL.
078400*
078500* A NEW FORMAT GOES IN FOUR PLACES: LOGFTAB.CPY (NAME AND SCORE
078600* SLOT), A NEW CHK-* PARAGRAPH HERE, THE PERFORM LIST IN SCORE-
078700* LINE, AND THE UPLOAD-SIDE FORMAT PICKER THAT SETS OVERRIDE-
078800* FORMAT -- MISSING ANY ONE OF THE FOUR LEAVES THE NEW FORMAT
078900* SCORING BUT NEVER WINNING, OR WINNING BUT NEVER TRUSTED.
079000*
079100* PICK-WINNER'S TIE-BREAK IS TABLE ORDER -- SEE THE DP-1158
079200* CHANGE-LOG ENTRY ABOVE.  KEEP THE MORE SPECIFIC FORMATS (SYSLOG,
079300* DMESG, KUBERNETES...) AHEAD OF GENERIC IN LOGFTAB.CPY, OR A
079400* WEAKLY-MATCHING LINE WILL START WINNING ON THE GENERIC BUCKET
079500* ALONE.
079600*
079700* KNOWN LIMITATIONS -- ALL NINE SHAPE WALKS TEST BYTE POSITIONS
079800* BLINDLY, WITH NO AWARENESS OF WHERE ONE TOKEN ENDS AND THE NEXT
079900* BEGINS.  A LINE CONTAINING THE STRING "ERROR.LOG" INSIDE A FREE-
080000* TEXT MESSAGE, RATHER THAN AS AN ACTUAL NGINX FILE NAME, STILL
080100* SCORES THE NGINX BUCKET.  THIS HAS NEVER MATTERED IN PRACTICE
080200* BECAUSE LOGMAIN ONLY HANDS THIS MODULE A SMALL SAMPLE OF LINES
080300* AND A WRONG GUESS ON ONE LINE RARELY CHANGES THE OVERALL WINNER.
080400*
080500* THE TWO ISO-TIMESTAMP WALKS (SCAN-ISO-SPACE-SHAPE AND SCAN-ISO-
080600* T-SHAPE) ONLY CHECK THE SHAPE OF THE DIGITS, NOT WHETHER THEY
080700* FORM A VALID CALENDAR DATE -- "9999-99-99" PASSES THE SHAPE TEST
080800* THE SAME AS A REAL DATE WOULD.  THIS MODULE SCORES FORMAT, NOT
080900* DATA QUALITY; THAT IS LOGPARSE'S JOB ONCE A FORMAT IS CHOSEN.
081000*
081100* THIS MODULE DOES NOT LOOK AT FILE EXTENSION OR ANY .GZ/.BZ2
081200* WRAPPER -- LOGMAIN IS RESPONSIBLE FOR HANDING OVER AN ALREADY-
081300* DECOMPRESSED SAMPLE BEFORE THIS PROGRAM IS EVER CALLED.
081400*
081500* TESTING -- RUN WITH A SMALL HAND-BUILT SAMPLE TABLE (SEE THE
081600* /TEST JCL DECK) COVERING ONE REPRESENTATIVE LINE OF EACH OF THE
081700* 9 FORMATS PLUS ONE GENUINELY UNRECOGNISABLE LINE, AND CONFIRM
081800* DETECTED-FORMAT COMES BACK RIGHT FOR ALL 10 BEFORE PROMOTING
081900* A CHANGE TO THIS MODULE.  A CHANGE THAT MOVES ONE FORMAT'S
082000* POINT VALUES CAN QUIETLY FLIP THE WINNER ON A BORDERLINE FILE
082100* THAT WAS PREVIOUSLY SCORING TWO FORMATS CLOSE TOGETHER.
082200       end program logfmt.
