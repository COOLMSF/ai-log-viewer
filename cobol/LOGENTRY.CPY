000100*****************************************************************
000200* LOGENTRY.CPY
000300* Parsed log entry -- one per non-blank RAW-LOG line.  Filled by
000400* LOGPARSE, written by LOGMAIN to PARSED-ENTRIES.  Record width is
000500* padded to 240 the way the old AGORES/PELATES masters always
000600* carried a trailing filler past the last named field.
000700*-----------------------------------------------------------------
000800* 1993-11-03 rph  ticket dp-1140  initial layout, 229 bytes + pad.
000900* 1999-02-08 rph  ticket dp-1206  widened source to 32 (was 20).
001000*****************************************************************
001100 01  parsed-log-entry.
001200     02  ple-line-number    pic 9(7).
001300     02  ple-ts-present     pic x(1).
001400     02  ple-ts-year        pic 9(4).
001500     02  ple-ts-month       pic 9(2).
001600     02  ple-ts-day         pic 9(2).
001700     02  ple-ts-hour        pic 9(2).
001800     02  ple-ts-minute      pic 9(2).
001900     02  ple-ts-second      pic 9(2).
002000     02  ple-level          pic x(8).
002100     02  ple-level-class    pic x(7).
002200     02  ple-source         pic x(32).
002300     02  ple-message        pic x(160).
002400     02  filler             pic x(11).
002500
002600 01  redefines parsed-log-entry.
002700     02  ple-ts-block.
002800         03  ple-ts-yy-2    pic 9(2).
002900         03  filler         pic 9(2).
003000     02  filler             pic x(211).
003100
003200 01  redefines parsed-log-entry.
003300     02  filler             pic x(16).
003400     02  ple-level-cls-view.
003500         03  ple-lv         pic x(8).
003600         03  ple-lc         pic x(7).
003700     02  filler             pic x(209).
