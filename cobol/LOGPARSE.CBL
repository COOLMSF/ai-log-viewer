000100*****************************************************************
000200* PROGRAM-ID.  LOGPARSE
000300* AUTHOR.      T. STAVROPOULOS
000400* INSTALLATION. DATA PROCESSING -- OPERATIONS SUPPORT
000500* DATE-WRITTEN. 11/06/1993
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* 11/06/93  TS   DP-1142  INITIAL WRITE.  EXTRACTS TIMESTAMP,
001200*                         LEVEL, SOURCE AND RESIDUAL MESSAGE FROM
001300*                         ONE RAW LOG LINE.
001400* 12/14/98  TS   DP-1159  APACHE BRACKETED TIMESTAMP SHAPE ADDED.
001500* 02/08/99  RPH  DP-1207  SOURCE EXTRACTION WIDENED TO 32 CHARS TO
001600*                         MATCH THE WIDER PARSED-LOG-ENTRY RECORD.
001700* 09/21/00  TSK  DP-1334  KEYWORD SCAN FOR AUTH/NETWORK/PERF FLAGS
001800*                         MOVED HERE FROM THE OLD SUGGEST DRAFT SO
001900*                         IT RUNS ONCE PER LINE INSTEAD OF PER RUN.
002000* 06/19/01  TSK  DP-1498  Y2K SWEEP -- RUN-YEAR IS SUPPLIED BY THE
002100*                         CALLER (LOGMAIN), NO 2-DIGIT YEAR MATH IN
002200*                         THIS MODULE.  SIGNED OFF.
002300* 03/11/03  RPH  DP-1611  AUDIT FINDING -- WIDENED IN-LINE COMMENTS
002400*                         THROUGH THE SCAN PARAGRAPHS SO THE NEXT
002500*                         PERSON TO TOUCH A TIMESTAMP SHAPE DOES NOT
002600*                         HAVE TO RE-DERIVE THE OFFSET ARITHMETIC
002700*                         FROM SCRATCH.  NO LOGIC CHANGED.
002750* 08/09/03  RPH  DP-1634  SCAN-TS-SYSLOG-STEP WAS NOT DIGIT-CHAR
002760*                         TESTING THE DAY FIELD BEFORE THE MOVE TO
002770*                         CAP-DD -- HOUR/MINUTE/SECOND WERE ALREADY
002780*                         GUARDED, DAY WAS NOT.  ADDED THE SAME
002790*                         GUARD THE OTHER SHAPE SCANNERS USE.
002800*-----------------------------------------------------------------
002900       identification division.
003000       program-id.    logparse.
003100       author.        t. stavropoulos.
003200       installation.  data processing -- operations support.
003300       date-written.  11/06/1993.
003400       date-compiled.
003500       security.      unclassified -- internal use only.
003600
003700       environment division.
003800       configuration section.
003900       source-computer. ibm-at.
004000       object-computer. ibm-at.
004100* DIGIT-CHAR and UPPER-CHAR classes are used throughout the
004200* timestamp and level scans instead of numeric range tests --
004300* reads more plainly at a glance than a string of relational
004400* operators would.
004500       special-names.
004600           class digit-char is "0" thru "9"
004700           class upper-char is "A" thru "Z".
004800
004900       data division.
005000       working-storage section.
005100
005200* LOGLEV.CPY supplies the shared level-token table (the 8 bare
005300* words scan-level and classify-level both walk) and its
005400* token-to-class mapping.
005500       copy "LOGLEV.CPY".
005600* LOGMON.CPY supplies the 12-entry month-abbreviation table used
005700* by both the syslog and apache timestamp shapes.
005800       copy "LOGMON.CPY".
005900
006000* working copies of the raw line -- raw-line keeps case for
006100* the eventual blank-out of matched spans, upper-line is the
006200* case-folded scan copy, same two-copy habit as LOGFMT.
006300       01  raw-line           pic x(256).
006400
006500* halves view exists only so a maintenance dump of raw-line
006600* can be split across two 128-byte DISPLAY statements without
006700* truncation -- not read by any scan paragraph below.
006800       01  raw-as-halves redefines raw-line.
006900           02  raw-half-1     pic x(128).
007000           02  raw-half-2     pic x(128).
007100
007200       01  upper-line         pic x(256).
007300       01  work-line          pic x(256).
007400
007500* tab-idx drives the month-name and level-token table
007600* lookups -- same 77-level comp subscript habit as LOGFMT.
007700       77  tab-idx            pic 9(2)  comp.
007800       77  mon-idx            pic 9(2)  comp.
007900* scan-pos is the inner cursor used by the bracket/angle/
008000* colon source scans and by msg-substr's keyword sweep.
008100       77  scan-pos           pic 9(3)  comp.
008200* shape-pos is the outer cursor for whichever timestamp or
008300* level shape is currently being tried against raw-line.
008400       77  shape-pos          pic 9(3)  comp.
008500* length of the source candidate currently under test, before
008600* it is accepted or rejected by check-src-reject.
008700       77  cand-len           pic 9(3)  comp.
008800* surviving length of the message after left-trim, capped to
008900* the 160-byte PLE-MESSAGE field by build-message.
009000       77  msg-len            pic 9(3)  comp.
009100
009200* general-purpose found switch, reused across scan-timestamp's
009300* shape tries and scan-keywords' msg-substr calls.
009400       77  scan-found-sw      pic x     value "N".
009500           88  scan-found     value "Y".
009600           88  scan-not-found value "N".
009700
009800* set by check-src-reject when a bracketed/angled/colon
009900* candidate turns out to be one of the 8 level tokens.
010000       77  reject-sw          pic x     value "N".
010100           88  rejected       value "Y".
010200           88  not-rejected   value "N".
010300
010400* keyword search argument for msg-substr -- loaded fresh
010500* before every one of the 15 scan-keywords calls below.
010600       01  needle-area.
010700           02  needle         pic x(20).
010800
010900* first-character view of the current needle, kept for the same
011000* kind of quick sanity check used elsewhere in this shop's scan
011100* modules -- not read by msg-substr itself.
011200       01  needle-alt redefines needle-area.
011300           02  needle-first   pic x(1).
011400           02  filler            pic x(19).
011500
011600* actual length of the current needle; msg-substr-step only
011700* compares the first needle-len bytes of needle.
011800       77  needle-len         pic 9(2)  comp.
011900* character immediately ahead of a candidate bare level token,
012000* used with delim-after to enforce word-boundary matching.
012100       77  delim-before       pic x.
012200       77  delim-after        pic x.
012300
012400* timestamp match bookkeeping -- start/len of the matched span
012500* in raw-line, so build-message can blank it out later.
012600       77  ts-found-sw        pic x     value "N".
012700           88  ts-found       value "Y".
012800           88  ts-not-found   value "N".
012900       77  ts-start           pic 9(3)  comp.
013000       77  ts-len             pic 9(3)  comp.
013100
013200* capture area for whichever timestamp shape just matched --
013300* loaded by the four scan-ts-* paragraphs, read back by
013400* validate-ts-fields.  cap-block-alt below gives the all-
013500* digits view used nowhere yet but kept for future range work.
013600       01  cap-block.
013700           02  cap-yyyy       pic 9(4).
013800           02  cap-mm         pic 9(2).
013900           02  cap-dd         pic 9(2).
014000           02  cap-hh         pic 9(2).
014100           02  cap-mi         pic 9(2).
014200           02  cap-ss         pic 9(2).
014300
014400* all-digits view of the six captured date/time fields, useful
014500* for a single numeric sanity compare instead of six separate
014600* field-by-field moves -- validate-ts-fields still checks the
014700* fields individually so out-of-range values are easy to pin down.
014800       01  cap-block-alt redefines cap-block.
014900           02  cap-all        pic 9(14).
015000
015100* level match bookkeeping -- start/len include any brackets.
015200* level-token found switch for scan-level; also reused (set
015300* back to not-found first) by classify-level's table lookup.
015400       77  lv-found-sw        pic x     value "N".
015500           88  lv-found       value "Y".
015600           88  lv-not-found   value "N".
015700       77  lv-start           pic 9(3)  comp.
015800       77  lv-len             pic 9(3)  comp.
015900* copy of the matched level token, moved into PLE-LEVEL once
016000* scan-level finishes -- classify-level reads it back out.
016100       77  lv-token           pic x(8).
016200
016300* source candidate bookkeeping.
016400* source-candidate found switch, shared across the bracket,
016500* angle and colon scans tried in scan-source's fixed order.
016600       77  src-found-sw       pic x     value "N".
016700           88  src-found      value "Y".
016800           88  src-not-found  value "N".
016900       77  src-start          pic 9(3)  comp.
017000       77  src-len            pic 9(3)  comp.
017100* start column of the source candidate now being checked by
017200* check-src-reject -- not moved to src-start until accepted.
017300       77  cand-start         pic 9(3)  comp.
017400
017500* start column of the span build-message is about to overwrite
017600* with spaces; set from either the timestamp or level match.
017700       77  blank-start        pic 9(3)  comp.
017800       77  blank-len          pic 9(3)  comp.
017900       77  blank-pos          pic 9(3)  comp.
018000
018100* first non-space column of work-line, found by find-left-
018200* trim; everything before it is dropped from ple-message.
018300       77  out-pos            pic 9(3)  comp.
018400
018500       linkage section.
018600* LINKAGE SECTION -- six parameters, all passed by LOGMAIN in
018700* this fixed order; see the CALL statement there for the match.
018800       01  line-rec            pic x(256).
018900* 4-digit run year supplied by LOGMAIN -- needed only by
019000* scan-ts-syslog, whose shape carries no year of its own.
019100       01  run-year            pic 9(4).
019200* LOGENTRY.CPY is the shared output record layout -- LOGMAIN,
019300* LOGFMT and LOGPARSE all copy it so the field order and
019400* picture clauses cannot drift apart between the three modules.
019500       copy "LOGENTRY.CPY" replacing parsed-log-entry by parsed-entry.
019600* three single-byte flags, set by scan-keywords and handed back
019700* unread by this module -- logsug is the only caller that acts
019800* on them.
019900       01  auth-flag           pic x.
020000       01  network-flag        pic x.
020100       01  perf-flag           pic x.
020200
020300* parameter order here must match the CALL statement in LOGMAIN
020400* byte for byte; PIC and USAGE are checked by the compiler but
020500* the order is not.
020600       procedure division using
020700           line-rec
020800           run-year
020900           parsed-entry
021000           auth-flag
021100           network-flag
021200           perf-flag.
021300
021400* single entry point -- LOGMAIN calls this once per detail line
021500* read from the input log, passing back one fully parsed entry
021600* plus the three flag bytes that feed the suggest module.
021700       main-procedure.
021800* raw-line keeps the caller's exact case; the scans below
021900* that must preserve case (timestamp digit/punctuation shapes)
022000* read raw-line, the ones that are case-insensitive read
022100* the folded copy built on the next line.
022200           move line-rec   to raw-line.
022300           move line-rec   to upper-line.
022400           inspect upper-line converting
022500               "abcdefghijklmnopqrstuvwxyz"
022600               to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022700
022800* default every flag to "N" up front -- scan-keywords only ever
022900* turns one on, never resets one that a prior call left set.
023000           move "N" to auth-flag network-flag perf-flag.
023100
023200* order matters here only for keeping the record tidy -- each
023300* of these six populates its own PLE-* fields independently,
023400* so none of them depends on another having already run.
023500           perform scan-timestamp thru scan-timestamp-exit.
023600           perform scan-level thru scan-level-exit.
023700           perform scan-source thru scan-source-exit.
023800           perform build-message thru build-message-exit.
023900           perform classify-level thru classify-level-exit.
024000           perform scan-keywords thru scan-keywords-exit.
024100
024200* returns control to LOGMAIN; this module keeps no state between
024300* calls other than what working-storage happens to hold.
024400           goback.
024500
024600      *-------------------------------------------------------------
024700      * TIMESTAMP -- try each of the four shapes in spec order, stop
024800      * at the first shape that matches, then validate its fields.
024900      *-------------------------------------------------------------
025000* try the four known shapes in a fixed priority order and stop
025100* at the first one that matches; a later shape is never allowed
025200* to override an earlier match even if it would also fit.
025300       scan-timestamp.
025400           set ts-not-found to true.
025500
025600           perform scan-ts-iso-space.
025700           if ts-found go to scan-timestamp-validate.
025800
025900           perform scan-ts-syslog.
026000           if ts-found go to scan-timestamp-validate.
026100
026200           perform scan-ts-apache.
026300           if ts-found go to scan-timestamp-validate.
026400
026500           perform scan-ts-iso-t.
026600           if not ts-found
026700              move "N" to ple-ts-present
026800              move zero to ple-ts-year ple-ts-month ple-ts-day
026900                           ple-ts-hour ple-ts-minute ple-ts-second
027000              go to scan-timestamp-exit
027100           end-if.
027200
027300* reached only when some shape matched -- validate-ts-fields
027400* still has the last word on whether the entry gets a timestamp.
027500       scan-timestamp-validate.
027600           perform validate-ts-fields.
027700       scan-timestamp-exit.
027800           exit.
027900
028000* ISO, space separator: YYYY-MM-DD HH:MM:SS (fraction ignored).
028100* tries every starting column from 1 to 236 (256 minus the 19-
028200* byte shape plus one) so the timestamp need not begin in
028300* column 1 -- most feeds pad a sequence number or pid ahead of
028400* it.
028500       scan-ts-iso-space.
028600           perform scan-ts-iso-space-step
028700               varying shape-pos from 1 by 1
028800               until shape-pos > 236 or ts-found.
028900       scan-ts-iso-space-exit.
029000           exit.
029100
029200       scan-ts-iso-space-step.
029300           if raw-line(shape-pos:4)      is digit-char
029400              and raw-line(shape-pos+4:1)  = "-"
029500              and raw-line(shape-pos+5:2)  is digit-char
029600              and raw-line(shape-pos+7:1)  = "-"
029700              and raw-line(shape-pos+8:2)  is digit-char
029800              and raw-line(shape-pos+10:1) = space
029900              and raw-line(shape-pos+11:2) is digit-char
030000              and raw-line(shape-pos+13:1) = ":"
030100              and raw-line(shape-pos+14:2) is digit-char
030200              and raw-line(shape-pos+16:1) = ":"
030300              and raw-line(shape-pos+17:2) is digit-char
030400* record where the match starts and how long it is so build-
030500* message can blank exactly this span and no more.
030600              move shape-pos     to ts-start
030700              move 19               to ts-len
030800              move raw-line(shape-pos:4)    to cap-yyyy
030900              move raw-line(shape-pos+5:2)  to cap-mm
031000              move raw-line(shape-pos+8:2)  to cap-dd
031100              move raw-line(shape-pos+11:2) to cap-hh
031200              move raw-line(shape-pos+14:2) to cap-mi
031300              move raw-line(shape-pos+17:2) to cap-ss
031400              set ts-found to true
031500           end-if.
031600       scan-ts-iso-space-step-exit.
031700           exit.
031800
031900* syslog: Mon DD HH:MM:SS -- no year, caller's run year is used.
032000* no 4-digit year in this shape, so the upper bound only has to
032100* clear the 15-byte "mon dd hh:mm:ss" span itself.
032200       scan-ts-syslog.
032300           perform scan-ts-syslog-step
032400               varying shape-pos from 1 by 1
032500               until shape-pos > 241 or ts-found.
032600       scan-ts-syslog-exit.
032700           exit.
032800
032900       scan-ts-syslog-step.
033000           move 0 to mon-idx.
033100           perform scan-ts-syslog-month
033200               varying tab-idx from 1 by 1
033300               until tab-idx > 12.
033400
033500           if mon-idx > 0
033600              and upper-line(shape-pos + 3:1) = space
033700              and upper-line(shape-pos + 4:2) is digit-char
033800              and upper-line(shape-pos + 6:1) = space
033900              and upper-line(shape-pos + 7:2) is digit-char
034000              and upper-line(shape-pos + 9:1) = ":"
034100              and upper-line(shape-pos + 10:2) is digit-char
034200              and upper-line(shape-pos + 12:1) = ":"
034300              and upper-line(shape-pos + 13:2) is digit-char
034400* syslog span is 15 bytes -- "mon dd hh:mm:ss", no year digits
034500* of its own to account for.  day field is digit-char tested
034600* here same as hour/minute/second -- was falling through to
034700* VALIDATE-TS-FIELDS' range check alone, same as every other
034800* shape scanner in this module already guards its own fields.
034900              move shape-pos to ts-start
035000              move 15           to ts-len
035100              move mon-idx   to cap-mm
035200              move run-year   to cap-yyyy
035300              move raw-line(shape-pos+4:2)  to cap-dd
035400              move raw-line(shape-pos+7:2)  to cap-hh
035500              move raw-line(shape-pos+10:2) to cap-mi
035600              move raw-line(shape-pos+13:2) to cap-ss
035700              set ts-found to true
035800           end-if.
035900       scan-ts-syslog-step-exit.
036000           exit.
036100
036200* LOGMON.CPY's 12-entry month-abbreviation table is searched
036300* linearly; mon-idx stays zero if nothing in the table
036400* matches the three bytes at this scan position.
036500       scan-ts-syslog-month.
036600           if upper-line(shape-pos:3) = mon-abbrev(tab-idx)
036700              move tab-idx to mon-idx
036800           end-if.
036900       scan-ts-syslog-month-exit.
037000           exit.
037100
037200* apache bracketed: [DD/Mon/YYYY:HH:MM:SS +ZZZZ] -- zone ignored.
037300* the leading "[" and following "/" are cheap to test first and
037400* rule out most positions before the costlier month-table
037500* lookup in scan-ts-apache-month is even attempted.
037600       scan-ts-apache.
037700           perform scan-ts-apache-step
037800               varying shape-pos from 1 by 1
037900               until shape-pos > 229 or ts-found.
038000       scan-ts-apache-exit.
038100           exit.
038200
038300       scan-ts-apache-step.
038400           if raw-line(shape-pos:1)      = "["
038500              and raw-line(shape-pos+1:2)  is digit-char
038600              and raw-line(shape-pos+3:1)  = "/"
038700              move 0 to mon-idx
038800              perform scan-ts-apache-month
038900                  varying tab-idx from 1 by 1
039000                  until tab-idx > 12
039100              if mon-idx > 0
039200                 and upper-line(shape-pos+7:1)  = "/"
039300                 and upper-line(shape-pos+8:4)  is digit-char
039400                 and upper-line(shape-pos+12:1) = ":"
039500                 and upper-line(shape-pos+13:2) is digit-char
039600                 and upper-line(shape-pos+15:1) = ":"
039700                 and upper-line(shape-pos+16:2) is digit-char
039800                 and upper-line(shape-pos+18:1) = ":"
039900                 and upper-line(shape-pos+19:2) is digit-char
040000* apache span is 21 bytes, the full "[dd/mon/yyyy:hh:mm:ss"
040100* leading bracket through the final seconds digit.
040200                 move shape-pos to ts-start
040300                 move 21           to ts-len
040400                 move raw-line(shape-pos+1:2)  to cap-dd
040500                 move mon-idx                     to cap-mm
040600                 move raw-line(shape-pos+8:4)  to cap-yyyy
040700                 move raw-line(shape-pos+13:2) to cap-hh
040800                 move raw-line(shape-pos+16:2) to cap-mi
040900                 move raw-line(shape-pos+19:2) to cap-ss
041000                 set ts-found to true
041100              end-if
041200           end-if.
041300       scan-ts-apache-step-exit.
041400           exit.
041500
041600* same table, offset by 4 bytes from scan-ts-syslog-month's
041700* position because the apache shape has the day number first.
041800       scan-ts-apache-month.
041900           if upper-line(shape-pos+4:3) = mon-abbrev(tab-idx)
042000              move tab-idx to mon-idx
042100           end-if.
042200       scan-ts-apache-month-exit.
042300           exit.
042400
042500* iso with t separator: YYYY-MM-DDTHH:MM:SS, fraction/z ignored.
042600* identical field layout to scan-ts-iso-space except for the
042700* single "T" separator byte at offset 10 -- kept as its own
042800* paragraph rather than a parameter so each shape's upper bound
042900* and capture moves stay easy to read in isolation.
043000       scan-ts-iso-t.
043100           perform scan-ts-iso-t-step
043200               varying shape-pos from 1 by 1
043300               until shape-pos > 236 or ts-found.
043400       scan-ts-iso-t-exit.
043500           exit.
043600
043700       scan-ts-iso-t-step.
043800           if raw-line(shape-pos:4)      is digit-char
043900              and raw-line(shape-pos+4:1)  = "-"
044000              and raw-line(shape-pos+5:2)  is digit-char
044100              and raw-line(shape-pos+7:1)  = "-"
044200              and raw-line(shape-pos+8:2)  is digit-char
044300              and upper-line(shape-pos+10:1) = "T"
044400              and raw-line(shape-pos+11:2) is digit-char
044500              and raw-line(shape-pos+13:1) = ":"
044600              and raw-line(shape-pos+14:2) is digit-char
044700              and raw-line(shape-pos+16:1) = ":"
044800              and raw-line(shape-pos+17:2) is digit-char
044900* iso-t span is 19 bytes, identical length to iso-space -- only
045000* the separator byte at offset 10 differs between the two.
045100              move shape-pos     to ts-start
045200              move 19               to ts-len
045300              move raw-line(shape-pos:4)    to cap-yyyy
045400              move raw-line(shape-pos+5:2)  to cap-mm
045500              move raw-line(shape-pos+8:2)  to cap-dd
045600              move raw-line(shape-pos+11:2) to cap-hh
045700              move raw-line(shape-pos+14:2) to cap-mi
045800              move raw-line(shape-pos+17:2) to cap-ss
045900              set ts-found to true
046000           end-if.
046100       scan-ts-iso-t-step-exit.
046200           exit.
046300
046400* basic range validity -- on failure the entry has no timestamp
046500* even though a shape matched (month 1-12, day 1-31, hour 0-23,
046600* minute/second 0-59).
046700* a shape can match syntactically (right digits in the right
046800* places) and still be nonsense, e.g. month 13 or hour 25 --
046900* this is the only place such a match is rejected outright.
047000       validate-ts-fields.
047100* all five range checks must pass together -- a shape that
047200* matched syntactically but failed even one of these is treated
047300* exactly like no timestamp having been found at all.
047400           if cap-mm >= 1 and cap-mm <= 12
047500              and cap-dd >= 1 and cap-dd <= 31
047600              and cap-hh <= 23
047700              and cap-mi <= 59
047800              and cap-ss <= 59
047900              move "Y"          to ple-ts-present
048000              move cap-yyyy  to ple-ts-year
048100              move cap-mm    to ple-ts-month
048200              move cap-dd    to ple-ts-day
048300              move cap-hh    to ple-ts-hour
048400              move cap-mi    to ple-ts-minute
048500              move cap-ss    to ple-ts-second
048600           else
048700              move "N"   to ple-ts-present
048800              move zero  to ple-ts-year ple-ts-month ple-ts-day
048900                            ple-ts-hour ple-ts-minute ple-ts-second
049000              set ts-not-found to true
049100           end-if.
049200       validate-ts-fields-exit.
049300           exit.
049400
049500      *-------------------------------------------------------------
049600      * LEVEL -- first occurrence of a level token, bare (word-
049700      * delimited), bracketed or angle-bracketed, in that priority
049800      * at each scan position.
049900      *-------------------------------------------------------------
050000       scan-level.
050100           set lv-not-found to true.
050200           perform scan-level-step
050300               varying shape-pos from 1 by 1
050400               until shape-pos > 248 or lv-found.
050500
050600           if lv-found
050700              move lv-token to ple-level
050800           else
050900              move spaces to ple-level
051000           end-if.
051100* common exit for both the found and not-found paths above.
051200       scan-level-exit.
051300           exit.
051400
051500* inner varying loop over LOGLEV.CPY's token table at the
051600* current scan position; stops the moment any token matches.
051700       scan-level-step.
051800           perform scan-level-token
051900               varying tab-idx from 1 by 1
052000               until tab-idx > lv-tab-count or lv-found.
052100       scan-level-step-exit.
052200           exit.
052300
052400* three delimiter shapes are tried at every scan position, in
052500* priority order -- bare word, then bracketed, then angled.
052600* the go to out of this paragraph on the first two matches is
052700* deliberate: a bracketed "[WARN]" must not also be reported
052800* as the bare word match that ignores its own brackets.
052900       scan-level-token.
053000           if shape-pos = 1
053100              move space to delim-before
053200           else
053300              move upper-line(shape-pos - 1:1) to delim-before
053400           end-if.
053500           move upper-line(shape-pos + 8:1) to delim-after.
053600
053700* bare-word test -- the 8-byte window must equal the token
053800* exactly and be bounded on both sides by a non-alnum byte,
053900* so "WARNING" does not get mistaken for token "WARN".
054000           if upper-line(shape-pos:8) = lv-token(tab-idx)
054100              and delim-before is not upper-char
054200              and delim-before is not digit-char
054300              and delim-after  is not upper-char
054400              and delim-after  is not digit-char
054500              move shape-pos   to lv-start
054600              move 8              to lv-len
054700              move lv-token(tab-idx) to lv-token
054800              set lv-found to true
054900              go to scan-level-token-exit
055000           end-if.
055100
055200           if shape-pos > 1
055300              and upper-line(shape-pos - 1:1) = "["
055400              and upper-line(shape-pos:8) = lv-token(tab-idx)
055500              and upper-line(shape-pos+8:1) = "]"
055600              move shape-pos - 1 to lv-start
055700              move 10               to lv-len
055800              move lv-token(tab-idx) to lv-token
055900              set lv-found to true
056000              go to scan-level-token-exit
056100           end-if.
056200
056300           if shape-pos > 1
056400              and upper-line(shape-pos - 1:1) = "<"
056500              and upper-line(shape-pos:8) = lv-token(tab-idx)
056600              and upper-line(shape-pos+8:1) = ">"
056700              move shape-pos - 1 to lv-start
056800              move 10               to lv-len
056900              move lv-token(tab-idx) to lv-token
057000              set lv-found to true
057100           end-if.
057200       scan-level-token-exit.
057300           exit.
057400
057500      *-------------------------------------------------------------
057600      * SOURCE -- bracket, then angle-bracket, then word-colon; first
057700      * acceptable candidate wins.  A candidate is accepted only if
057800      * it is longer than 1 character and is not itself a level token.
057900      *-------------------------------------------------------------
058000* the three candidate shapes are tried in order of how much
058100* confidence they deserve: an explicit bracket or angle-bracket
058200* is a deliberate source marker, a bare "word:" is a weaker
058300* convention some older feeds still use.
058400       scan-source.
058500           set src-not-found to true.
058600
058700           perform scan-src-bracket.
058800           if src-found go to scan-source-store.
058900
059000           perform scan-src-angle.
059100           if src-found go to scan-source-store.
059200
059300           perform scan-src-colon.
059400           if not src-found
059500              move spaces to ple-source
059600              go to scan-source-exit
059700           end-if.
059800
059900* reached only from the bracket or angle branches above; the
060000* colon branch stores its own result inline before falling
060100* through to this same exit paragraph.
060200       scan-source-store.
060300           move spaces to ple-source.
060400           move raw-line(src-start:src-len) to ple-source.
060500* common exit for all four paths through scan-source.
060600       scan-source-exit.
060700           exit.
060800
060900* a candidate in cand-start/cand-len is rejected if it
061000* matches one of the 8 known level tokens.
061100* guards against reporting a level token as if it were a source
061200* name -- "[ERROR]" at the front of a line looks exactly like
061300* a bracketed source candidate otherwise.
061400       check-src-reject.
061500           set not-rejected to true.
061600           perform check-src-reject-step
061700               varying tab-idx from 1 by 1
061800               until tab-idx > 8 or rejected.
061900       check-src-reject-exit.
062000           exit.
062100
062200       check-src-reject-step.
062300           if upper-line(cand-start:cand-len)
062400              = lv-token(tab-idx)
062500              set rejected to true
062600           end-if.
062700       check-src-reject-step-exit.
062800           exit.
062900
063000* upper bound of 254 leaves room for at least a 2-byte candidate
063100* plus its closing bracket before the end of the 256-byte line.
063200       scan-src-bracket.
063300           perform scan-src-bracket-step
063400               varying shape-pos from 1 by 1
063500               until shape-pos > 254 or src-found.
063600       scan-src-bracket-exit.
063700           exit.
063800
063900* candidate runs from just after the "[" to just before the
064000* matching "]"; rejected if empty/1-char or if check-src-reject
064100* finds the text is actually one of the 8 level tokens.
064200* inner loop body for scan-src-bracket's outer varying --
064300* tests one starting column per call.
064400       scan-src-bracket-step.
064500           if raw-line(shape-pos:1) = "["
064600              move 0 to cand-len
064700              perform scan-src-bracket-scan
064800                  varying scan-pos from shape-pos + 1 by 1
064900                  until upper-line(scan-pos:1) = "]"
065000                     or scan-pos > 256
065100              if upper-line(scan-pos:1) = "]"
065200                 and cand-len > 1
065300                 move shape-pos + 1 to cand-start
065400                 perform check-src-reject
065500                 if not-rejected
065600                    move shape-pos + 1 to src-start
065700                    move cand-len      to src-len
065800                    set src-found to true
065900                 end-if
066000              end-if
066100           end-if.
066200       scan-src-bracket-step-exit.
066300           exit.
066400
066500* counts bytes between the opening bracket and the closing one;
066600* runs off the end of the line (scan-pos > 256) harmlessly if
066700* no closing bracket is ever found.
066800       scan-src-bracket-scan.
066900           add 1 to cand-len.
067000       scan-src-bracket-scan-exit.
067100           exit.
067200
067300* mirrors scan-src-bracket exactly but for angle brackets --
067400* kept separate rather than parameterized so the two delimiter
067500* characters never have to be passed around as data.
067600       scan-src-angle.
067700           perform scan-src-angle-step
067800               varying shape-pos from 1 by 1
067900               until shape-pos > 254 or src-found.
068000       scan-src-angle-exit.
068100           exit.
068200
068300* inner loop body for scan-src-angle's outer varying, mirroring
068400* scan-src-bracket-step with angle brackets in place of square.
068500       scan-src-angle-step.
068600           if raw-line(shape-pos:1) = "<"
068700              move 0 to cand-len
068800              perform scan-src-angle-scan
068900                  varying scan-pos from shape-pos + 1 by 1
069000                  until upper-line(scan-pos:1) = ">"
069100                     or scan-pos > 256
069200              if upper-line(scan-pos:1) = ">"
069300                 and cand-len > 1
069400                 move shape-pos + 1 to cand-start
069500                 perform check-src-reject
069600                 if not-rejected
069700                    move shape-pos + 1 to src-start
069800                    move cand-len      to src-len
069900                    set src-found to true
070000                 end-if
070100              end-if
070200           end-if.
070300       scan-src-angle-step-exit.
070400           exit.
070500
070600* counts bytes to the closing angle bracket; see scan-src-
070700* bracket-scan for the matching square-bracket logic.
070800       scan-src-angle-scan.
070900           add 1 to cand-len.
071000       scan-src-angle-scan-exit.
071100           exit.
071200
071300* first "word:" -- a run of non-space characters immediately
071400* followed by a colon, the run itself taken back to the last
071500* preceding space (or start of line).
071600* upper bound of 255 leaves room for the colon itself to sit in
071700* the very last byte of the line.
071800       scan-src-colon.
071900           perform scan-src-colon-step
072000               varying shape-pos from 1 by 1
072100               until shape-pos > 255 or src-found.
072200       scan-src-colon-exit.
072300           exit.
072400
072500* last-resort source shape -- no brackets required, just a run
072600* of non-space text immediately followed by a colon.  the back-
072700* scan below walks left from the colon to the previous space
072800* (or column 1) to find where the candidate word begins.
072900* inner loop body for scan-src-colon's outer varying -- tests
073000* whether the current column holds a colon worth backing up from.
073100       scan-src-colon-step.
073200           if raw-line(shape-pos:1) = ":"
073300              and shape-pos > 1
073400              move shape-pos to scan-pos
073500              perform scan-src-colon-back
073600                  until scan-pos = 1
073700                     or raw-line(scan-pos - 1:1) = space
073800              move shape-pos - scan-pos to cand-len
073900              if cand-len > 1
074000                 move scan-pos to cand-start
074100                 perform check-src-reject
074200                 if not-rejected
074300                    move scan-pos to src-start
074400                    move cand-len to src-len
074500                    set src-found to true
074600                 end-if
074700              end-if
074800           end-if.
074900       scan-src-colon-step-exit.
075000           exit.
075100
075200* single decrement, performed until a preceding space or column
075300* 1 is reached; the candidate word boundary is whichever stops it.
075400       scan-src-colon-back.
075500           subtract 1 from scan-pos.
075600       scan-src-colon-back-exit.
075700           exit.
075800
075900      *-------------------------------------------------------------
076000      * MESSAGE -- blank the matched timestamp and level spans, then
076100      * left-trim and truncate to 160.
076200      *-------------------------------------------------------------
076300* works on a scratch copy, work-line, so the original
076400* raw-line is left intact for any future maintenance that
076500* might need the untouched text.
076600       build-message.
076700           move raw-line to work-line.
076800
076900           if ts-found
077000              move ts-start to blank-start
077100              move ts-len   to blank-len
077200              perform blank-span
077300           end-if.
077400
077500           if lv-found
077600              move lv-start to blank-start
077700              move lv-len   to blank-len
077800              perform blank-span
077900           end-if.
078000
078100           move spaces to ple-message.
078200
078300* left-trim -- find first non-space column.
078400           perform find-left-trim
078500               varying out-pos from 1 by 1
078600               until out-pos > 256
078700                  or work-line(out-pos:1) not = space.
078800
078900           if out-pos > 256
079000              go to build-message-exit
079100           end-if.
079200
079300           move 256 to msg-len.
079400           subtract out-pos from msg-len giving msg-len.
079500           add 1 to msg-len.
079600           if msg-len > 160
079700              move 160 to msg-len
079800           end-if.
079900
080000           move work-line(out-pos:msg-len)
080100               to ple-message(1:msg-len).
080200
080300* trailing blanks left over from blanked-out spans, or from the
080400* 160-byte cut itself, are acceptable per the spec's own
080500* looseness on interior double spaces.
080600* common exit whether the line was all spaces or not.
080700       build-message-exit.
080800           exit.
080900
081000* deliberately empty body -- the varying clause on the calling
081100* perform does all the work, this paragraph exists only because
081200* perform ... varying ... until requires a paragraph to call.
081300       find-left-trim.
081400           continue.
081500       find-left-trim-exit.
081600           exit.
081700
081800* overwrites one matched span with spaces, byte by byte; called
081900* twice from build-message, once for the timestamp span and
082000* once for the level span, never for the source span.
082100       blank-span.
082200           perform blank-span-step
082300               varying blank-pos from blank-start by 1
082400               until blank-pos > blank-start + blank-len - 1.
082500       blank-span-exit.
082600           exit.
082700
082800* inner loop body for blank-span's outer varying; one byte
082900* per call, from blank-start through blank-start plus
083000* blank-len minus 1.
083100       blank-span-step.
083200           move space to work-line(blank-pos:1).
083300       blank-span-step-exit.
083400           exit.
083500
083600      *-------------------------------------------------------------
083700      * LEVEL-CLASS -- table lookup against LOGLEV.CPY, blank level
083800      * maps to blank class.
083900      *-------------------------------------------------------------
084000* PLE-LEVEL-CLASS exists because the eight raw tokens group into
084100* only three severities for reporting purposes -- see LOGLEV.CPY
084200* for the token-to-class table this paragraph walks.
084300       classify-level.
084400           if ple-level = spaces
084500              move spaces to ple-level-class
084600              go to classify-level-exit
084700           end-if.
084800
084900           set lv-not-found to true.
085000           perform classify-level-step
085100               varying tab-idx from 1 by 1
085200               until tab-idx > lv-tab-count or lv-found.
085300
085400           if not lv-found
085500              move "LEVEL  " to ple-level-class
085600           end-if.
085700* common exit for the blank-level short-circuit and the table
085800* lookup below it.
085900       classify-level-exit.
086000           exit.
086100
086200* linear scan of LOGLEV.CPY's level table; PLE-LEVEL was set by
086300* scan-level to one of the 8 known tokens or left blank, so a
086400* miss here should only happen if PLE-LEVEL is blank (handled
086500* before this paragraph is ever reached).
086600       classify-level-step.
086700           if ple-level = lv-token(tab-idx)
086800              move lv-class(tab-idx) to ple-level-class
086900              set lv-found to true
087000           end-if.
087100       classify-level-step-exit.
087200           exit.
087300
087400      *-------------------------------------------------------------
087500      * KEYWORD FLAGS -- case-insensitive scan of the finished message
087600      * for the three SUGGEST keyword groups.  "timeout" sets both
087700      * network and performance.
087800      *-------------------------------------------------------------
087900* the finished, left-trimmed message is folded to upper case a
088000* second time here (scan-level/scan-source worked on the raw
088100* line) because the keyword list below is itself upper case and
088200* the blanked timestamp/level spans must not resurface a hit.
088300       scan-keywords.
088400           move ple-message to upper-line(1:160).
088500           inspect upper-line(1:160) converting
088600               "abcdefghijklmnopqrstuvwxyz"
088700               to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
088800
088900* AUTH GROUP -- any one hit sets AUTH-FLAG to "Y"; the flag
089000* does not say which keyword hit, only that one did.
089100           move "AUTHENTICATION" to needle. move 14 to needle-len.
089200           perform msg-substr.
089300           if scan-found move "Y" to auth-flag end-if.
089400
089500* catches both failed and successful login lines -- the flag
089600* does not distinguish the two, LOGSUG's own text does that.
089700           move "LOGIN"         to needle. move 5 to needle-len.
089800           perform msg-substr.
089900           if scan-found move "Y" to auth-flag end-if.
090000
090100* matches "password" anywhere, including inside "password-reset".
090200           move "PASSWORD"      to needle. move 8 to needle-len.
090300           perform msg-substr.
090400           if scan-found move "Y" to auth-flag end-if.
090500
090600* http 401-style wording, seen most often in apache-format lines.
090700           move "UNAUTHORIZED"  to needle. move 12 to needle-len.
090800           perform msg-substr.
090900           if scan-found move "Y" to auth-flag end-if.
091000
091100* http 403-style wording, same source as UNAUTHORIZED above.
091200           move "FORBIDDEN"     to needle. move 9 to needle-len.
091300           perform msg-substr.
091400           if scan-found move "Y" to auth-flag end-if.
091500
091600* NETWORK GROUP -- any one hit sets NETWORK-FLAG to "Y".
091700           move "CONNECTION"    to needle. move 10 to needle-len.
091800           perform msg-substr.
091900           if scan-found move "Y" to network-flag end-if.
092000
092100* "timeout" alone sets both network and performance -- a stall
092200* is evidence of both a network condition and a slow response.
092300           move "TIMEOUT"       to needle. move 7 to needle-len.
092400           perform msg-substr.
092500           if scan-found
092600              move "Y" to network-flag
092700              move "Y" to perf-flag
092800           end-if.
092900
093000* catches generic phrasing ("network unreachable", "network
093100* error") the more specific CONNECTION/DNS/SOCKET words miss.
093200           move "NETWORK"       to needle. move 7 to needle-len.
093300           perform msg-substr.
093400           if scan-found move "Y" to network-flag end-if.
093500
093600* 3-byte needle -- short enough that it will also match inside
093700* a longer word such as "dnsmasq"; acceptable for this purpose.
093800           move "DNS"           to needle. move 3 to needle-len.
093900           perform msg-substr.
094000           if scan-found move "Y" to network-flag end-if.
094100
094200* covers both "socket error" and "socket closed" phrasing.
094300           move "SOCKET"        to needle. move 6 to needle-len.
094400           perform msg-substr.
094500           if scan-found move "Y" to network-flag end-if.
094600
094700* PERFORMANCE GROUP -- any one hit sets PERF-FLAG to "Y".
094800           move "SLOW"          to needle. move 4 to needle-len.
094900           perform msg-substr.
095000           if scan-found move "Y" to perf-flag end-if.
095100
095200* out-of-memory and high-memory wording both contain this word.
095300           move "MEMORY"        to needle. move 6 to needle-len.
095400           perform msg-substr.
095500           if scan-found move "Y" to perf-flag end-if.
095600
095700* short needle again, same tradeoff as DNS above.
095800           move "CPU"           to needle. move 3 to needle-len.
095900           perform msg-substr.
096000           if scan-found move "Y" to perf-flag end-if.
096100
096200* catches explicit "performance degraded"-style wording.
096300           move "PERFORMANCE"   to needle. move 11 to needle-len.
096400           perform msg-substr.
096500           if scan-found move "Y" to perf-flag end-if.
096600
096700* last of the fifteen keywords -- if none of these fifteen hit,
096800* all three flag bytes stay "N" and logsug will say so.
096900           move "LATENCY"       to needle. move 7 to needle-len.
097000           perform msg-substr.
097100           if scan-found move "Y" to perf-flag end-if.
097200       scan-keywords-exit.
097300           exit.
097400
097500* plain linear substring search over the 160-byte message; no
097600* word-boundary test like scan-level-token's -- a keyword match
097700* anywhere inside a longer word still counts for flag purposes.
097800       msg-substr.
097900           set scan-not-found to true.
098000           perform msg-substr-step
098100               varying scan-pos from 1 by 1
098200               until scan-pos > (161 - needle-len) or scan-found.
098300       msg-substr-exit.
098400           exit.
098500
098600       msg-substr-step.
098700           if upper-line(scan-pos:needle-len)
098800              = needle(1:needle-len)
098900              set scan-found to true
099000           end-if.
099100       msg-substr-step-exit.
099200           exit.
099300
099400*-----------------------------------------------------------------
099500* MAINTENANCE NOTES
099600*-----------------------------------------------------------------
099700* TIMESTAMP SHAPE ORDER IS NOT ARBITRARY -- ISO-SPACE AND ISO-T ARE
099800* TRIED BEFORE SYSLOG AND APACHE SIMPLY BECAUSE THEY WERE THE FIRST
099900* TWO SHAPES WRITTEN, BUT SYSLOG IS NOW ALSO CHECKED AHEAD OF ISO-T
100000* SINCE A "MON DD" PREFIX CANNOT ACCIDENTALLY SATISFY THE DIGIT-
100100* DASH-DIGIT TEST THAT OPENS THE TWO ISO SHAPES.  ADDING A FIFTH
100200* SHAPE MEANS A NEW SCAN-TS-xxxx PARAGRAPH PLUS ONE NEW "PERFORM /
100300* IF TS-FOUND GO TO" PAIR IN SCAN-TIMESTAMP -- DO NOT TRY TO
100400* FOLD A FIFTH SHAPE INTO AN EXISTING SCAN-TS-xxxx-STEP PARAGRAPH.
100500*
100600* SCAN-LEVEL AND SCAN-SOURCE BOTH STOP AT THE FIRST ACCEPTABLE
100700* MATCH AND NEVER BACKTRACK.  THIS MEANS A LOG LINE CARRYING TWO
100800* BRACKETED TOKENS, ONE A LEVEL AND ONE A SOURCE NAME, WILL BE
100900* PARSED CORRECTLY ONLY IF THE LEVEL TOKEN IS NOT ALSO A PLAUSIBLE
101000* SOURCE NAME -- CHECK-SRC-REJECT EXISTS PRECISELY TO CATCH THIS
101100* OVERLAP AND SHOULD BE EXTENDED, NOT BYPASSED, IF A NEW FALSE-
101200* POSITIVE SOURCE CANDIDATE TURNS UP.
101300*
101400* BUILD-MESSAGE BLANKS OUT THE MATCHED TIMESTAMP AND LEVEL SPANS
101500* IN PLACE BEFORE LEFT-TRIMMING -- IT DOES NOT ALSO BLANK THE
101600* SOURCE SPAN, SINCE THE SOURCE IS A SUBSTRING OF WHAT LOGMAIN'S
101700* REPORT CALLS THE MESSAGE TEXT IN SOME OF THE OLDER LOG FORMATS
101800* AND REMOVING IT THERE WOULD LOSE CONTEXT A READER EXPECTS TO SEE.
101900*
102000* KEYWORD LIST IN SCAN-KEYWORDS MUST STAY IN STEP WITH LOGSUG'S
102100* OWN IDEA OF WHAT AN AUTH/NETWORK/PERF LINE LOOKS LIKE -- THE TWO
102200* MODULES NO LONGER SHARE A COPYBOOK FOR THIS LIST (DP-1334 MOVED
102300* THE SCAN HERE BUT DID NOT EXTRACT THE WORDS THEMSELVES), SO A
102400* NEW KEYWORD HAS TO BE ADDED BY HAND IN BOTH PLACES UNTIL THAT
102500* CLEANUP GETS ITS OWN REQUEST NUMBER.
102600*-----------------------------------------------------------------
102700* KNOWN LIMITATIONS
102800*-----------------------------------------------------------------
102900* SYSLOG TIMESTAMPS CARRY NO YEAR OF THEIR OWN -- RUN-YEAR IS
103000* TAKEN ON FAITH FROM THE CALLER.  A LOG FILE SPANNING A YEAR
103100* BOUNDARY (DECEMBER ENTRIES READ IN A JANUARY RUN) WILL BE
103200* STAMPED WITH THE WRONG YEAR; LOGMAIN DOES NOT CURRENTLY DETECT
103300* OR CORRECT FOR THIS, SO REPORTS SPANNING NEW YEAR'S EVE SHOULD
103400* BE SPOT-CHECKED BY HAND.
103500*
103600* THE APACHE TIME ZONE OFFSET (THE "+ZZZZ" AFTER THE SECONDS) IS
103700* READ PAST BUT NEVER CAPTURED OR APPLIED -- ALL TIMESTAMPS ARE
103800* TREATED AS LOCAL TIME REGARDLESS OF SOURCE FORMAT.  THIS WAS
103900* ACCEPTABLE WHEN EVERY FEED CAME FROM MACHINES IN THE SAME ROOM;
104000* IT IS NOT SAFE TO ASSUME FOR A FEED FROM A DIFFERENT TIME ZONE.
104100*-----------------------------------------------------------------
104200* TESTING NOTES
104300*-----------------------------------------------------------------
104400* EXERCISE EACH OF THE FOUR TIMESTAMP SHAPES WITH A LINE WHERE THE
104500* SHAPE STARTS AT COLUMN 1 AND ANOTHER WHERE IT DOES NOT START
104600* UNTIL WELL INTO THE LINE -- THE VARYING LOOPS IN SCAN-TS-ISO-
104700* SPACE AND THE OTHER THREE SCAN EVERY STARTING POSITION, BUT A
104800* COPY-PASTE ERROR IN THE UPPER BOUND (236 VS 229 VS 241 VS 248)
104900* HAS BITTEN THIS MODULE BEFORE AND IS EASY TO REINTRODUCE.
105000* ALSO CONFIRM A LINE WITH NO TIMESTAMP AT ALL STILL PRODUCES A
105100* FULL PARSED-LOG-ENTRY WITH PLE-TS-PRESENT SET TO "N" AND ALL
105200* SIX DATE/TIME FIELDS ZEROED, NOT LEFT WITH WHATEVER GARBAGE WAS
105300* IN WORKING STORAGE FROM THE PRIOR CALL.
105400*-----------------------------------------------------------------
105500* FIELD CROSS-REFERENCE FOR THE NEXT MAINTAINER
105600*-----------------------------------------------------------------
105700* LOOKING FOR...                      START HERE
105800* --------------------------------    -----------------------------
105900* A NEW TIMESTAMP SHAPE               SCAN-TIMESTAMP, ADD A NEW
106000*                                     SCAN-TS-xxxx PARAGRAPH AND ONE
106100*                                     PERFORM/IF PAIR.
106200* A NEW LEVEL TOKEN                   LOGLEV.CPY'S TABLE, NOT THIS
106300*                                     PROGRAM -- SCAN-LEVEL-TOKEN
106400*                                     ALREADY WALKS WHATEVER IS
106500*                                     THERE.
106600* A NEW SOURCE DELIMITER SHAPE        SCAN-SOURCE, ADD A FOURTH
106700*                                     SCAN-SRC-xxxx PARAGRAPH BEFORE
106800*                                     THE COLON FALLBACK.
106900* A NEW KEYWORD FLAG                  SCAN-KEYWORDS, ADD ONE MORE
107000*                                     MOVE/PERFORM MSG-SUBSTR/IF
107100*                                     GROUP -- AND THE MATCHING
107200*                                     ENTRY IN LOGSUG IF THAT FLAG
107300*                                     DRIVES A SUGGESTION THERE TOO.
107400* WHY A FIELD CAME BACK BLANK         CHECK PLE-TS-PRESENT/PLE-
107500*                                     LEVEL/PLE-SOURCE IN THAT
107600*                                     ORDER -- EACH HAS ITS OWN
107700*                                     NOT-FOUND SWITCH ABOVE IT IN
107800*                                     WORKING-STORAGE.
107900*-----------------------------------------------------------------
108000* DP-1611 AUDIT NOTE
108100*-----------------------------------------------------------------
108200* THIS PASS TOUCHED COMMENTS ONLY.  EVERY SCAN-*, BUILD-MESSAGE,
108300* CLASSIFY-LEVEL AND SCAN-KEYWORDS PARAGRAPH WAS READ AGAINST THE
108400* DP-1142 THROUGH DP-1498 CHANGE LOG ENTRIES ABOVE AND AGAINST THE
108500* CURRENT CONTENTS OF LOGLEV.CPY, LOGMON.CPY, LOGENTRY.CPY AND THE
108600* LOGMAIN CALL STATEMENT TO CONFIRM THE COMMENTS MATCH WHAT THE
108700* CODE ACTUALLY DOES, NOT WHAT AN OLDER VERSION OF IT USED TO DO.
108800* NO BEHAVIOR CHANGED; FILE STATUS, PARAMETER ORDER, AND ALL NINE
108900* SCAN-TS-xxxx/SCAN-SRC-xxxx UPPER BOUNDS ARE UNTOUCHED.
109000*-----------------------------------------------------------------
109100* WHY THE FIELD WIDTHS ARE WHAT THEY ARE
109200*-----------------------------------------------------------------
109300* RAW-LINE AND UPPER-LINE ARE BOTH 256 BYTES BECAUSE THAT IS
109400* THE WIDEST INPUT RECORD LOGMAIN WILL HAND DOWN -- A LINE LONGER
109500* THAN THAT IS ALREADY TRUNCATED BEFORE IT GETS HERE, SO NONE OF
109600* THE OFFSET ARITHMETIC IN THE SCAN-TS-xxxx PARAGRAPHS NEEDS TO
109700* GUARD AGAINST A SHORTER BUFFER.
109800*
109900* NEEDLE IS 20 BYTES BECAUSE "AUTHENTICATION" AND "UNAUTHORIZED"
110000* ARE THE LONGEST WORDS IN THE SCAN-KEYWORDS LIST -- A NEW KEYWORD
110100* LONGER THAN 20 CHARACTERS WOULD NEED THIS FIELD WIDENED FIRST.
110200*
110300* LV-TOKEN AND THE LV-TOKEN TABLE ENTRY IT IS MOVED FROM ARE
110400* BOTH 8 BYTES BECAUSE "CRITICAL" IS THE LONGEST OF THE 8 LEVEL
110500* WORDS; SHORTER TOKENS ARE SPACE-PADDED ON THE RIGHT IN THE TABLE
110600* ITSELF, NOT HERE.
110700*
110800* PLE-SOURCE IS WIDER THAN PLE-LEVEL BECAUSE A BRACKETED SOURCE
110900* CANDIDATE CAN LEGITIMATELY BE A DOTTED HOSTNAME OR A JAVA-STYLE
111000* CLASS NAME -- DP-1207 WIDENED IT ONCE ALREADY AND THE NEXT
111100* WIDENING, IF ONE IS EVER NEEDED, SHOULD GO THROUGH LOGENTRY.CPY
111200* SO LOGMAIN AND LOGFMT PICK IT UP TOO.
111300*-----------------------------------------------------------------
111400* RELATIONSHIP TO LOGFMT AND LOGSUG
111500*-----------------------------------------------------------------
111600* LOGPARSE TURNS ONE RAW LINE INTO ONE PARSED-LOG-ENTRY PLUS THREE
111700* FLAG BYTES; IT NEVER WRITES A REPORT LINE AND NEVER DECIDES WHAT
111800* A SUGGESTION SHOULD SAY.  LOGFMT TAKES THE SAME RAW LINE AND
111900* SCORES IT AGAINST A SEPARATE SET OF FORMAT RULES FOR THE FORMAT-
112000* DETECTION REPORT; THE TWO MODULES DO NOT CALL EACH OTHER AND DO
112100* NOT SHARE WORKING-STORAGE.  LOGSUG READS THE PARSED-LOG-ENTRY
112200* AND THE THREE FLAGS THIS MODULE PRODUCES AND TURNS THEM INTO
112300* HUMAN-READABLE SUGGESTION TEXT -- IT DOES NOT RE-SCAN THE RAW
112400* LINE ITSELF.
112500       end program logparse.
