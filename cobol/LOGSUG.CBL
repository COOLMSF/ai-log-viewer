000100*****************************************************************
000200* PROGRAM-ID.  LOGSUG
000300* AUTHOR.      S. TEMERZIDIS
000400* INSTALLATION. DATA PROCESSING -- OPERATIONS SUPPORT
000500* DATE-WRITTEN. 11/07/1993
000600* DATE-COMPILED.
000700* SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY
000800*-----------------------------------------------------------------
000900* CHANGE LOG
001000*-----------------------------------------------------------------
001100* 11/07/93  ST   DP-1143  INITIAL WRITE.  BUILDS UP TO 5 TRIAGE
001200*                         SUGGESTION LINES FROM THE RUN SUMMARY.
001300* 02/08/99  RPH  DP-1206  SOURCE-COUNT RULE ADDED (RULE 3).
001400* 09/21/00  TSK  DP-1333  DEFAULT TRIAD ADDED FOR THE NO-HIT CASE.
001500* 06/19/01  TSK  DP-1498  Y2K SWEEP -- NO DATE FIELDS IN THIS
001600*                         MODULE.  SIGNED OFF, NO CHANGE REQUIRED.
001700* 03/14/02  TSK  DP-1511  RULES NOW GO-TO OUT OF MAIN-PROCEDURE AS
001800*                         SOON AS THE 5-LINE TABLE FILLS, MATCHING
001900*                         THE REST OF THE SHOP'S EARLY-OUT HABIT --
002000*                         NO SENSE SCORING RULES NOBODY WILL PRINT.
002050* 08/09/03  RPH  DP-1635  TRIM-POS WAS PIC 9(1) COMP BUT THE
002060*                         VARYING LOOP IN TRIM-COUNT CAN DRIVE IT
002070*                         TO 10 WHEN A COUNT HAS NO LEADING BLANKS
002080*                         TO STRIP -- WIDENED TO PIC 9(2) COMP.
002100*-----------------------------------------------------------------
002200       identification division.
002300       program-id.    logsug.
002400       author.        s. temerzidis.
002500       installation.  data processing -- operations support.
002600       date-written.  11/07/1993.
002700       date-compiled.
002800       security.      unclassified -- internal use only.
002900
003000       environment division.
003100       configuration section.
003200       source-computer. ibm-at.
003300       object-computer. ibm-at.
003400* digit-char is needed to size-check the edited count picture
003500* before we trim it for the string below.
003600       special-names.
003700* DIGIT-CHAR is declared here even though TRIM-COUNT never
003800* actually tests it directly -- kept for the day a future rule
003900* needs to validate a counter field before editing it, same
004000* forward-declare habit LOGFMT and LOGPARSE both follow.
004100           class digit-char is "0" thru "9".
004200
004300       data division.
004400       working-storage section.
004500
004600* zero-suppressed edit of whichever counter rule 1-3 is quoting.
004700* widened to 9 characters (7 digits + 2 commas) 02/08/99 so a
004800* 7-digit TSM-*-COUNT does not get truncated on a busy run.
004900* WORKING-STORAGE holds nothing but scratch fields for the six
005000* rules and the trim helper -- every durable value this module
005100* touches (the run summary, the three flags, the suggestion
005200* table itself) lives in LINKAGE and belongs to the caller.
005300       01  count-edit         pic z,zzz,zz9.
005400
005500* character-at-a-time view of the edited count, used only by
005600* TRIM-COUNT below to find where the leading blanks stop.
005700       01  count-edit-alt redefines count-edit.
005800           02  count-edit-char pic x occurs 9 times.
005900
006000* the sentence STRING builds a rule's suggestion into before it
006100* is appended to the caller's table.
006200       01  sentence           pic x(80).
006300
006400* split view of SENTENCE -- not scanned today, kept on hand the
006500* way the shop's other scan modules keep a halves view of their
006600* working buffer, in case a future rule needs to inspect just the
006700* lead phrase without restringing the whole 80 bytes.
006800       01  sentence-alt redefines sentence.
006900           02  sentence-first pic x(40).
007000           02  sentence-rest  pic x(40).
007100
007200* subscript and length used only inside TRIM-COUNT.  COUNT-LEN
007300* stays 9(1) COMP -- it is always 10 minus the stopping
007400* subscript, 0 thru 9.  TRIM-POS is widened to 9(2) COMP --
007500* when COUNT-EDIT has no leading blanks at all the VARYING
007600* loop's own stop test drives it one past the field to 10
007700* before it is tested, which a single decimal digit cannot
007800* hold.
007900       77  trim-pos           pic 9(2)  comp.
008000       77  count-len          pic 9(1)  comp.
008100
008200* set the first time any of rules 1-6 actually fires, so the
008300* default triad only prints when the run summary gave us nothing
008400* more specific to say.
008500* 88-level conditions read better at the call sites below than
008600* repeated literal comparisons against "Y"/"N" would -- same
008700* habit the rest of the shop uses for every switch field.
008800       77  rule-fired-sw      pic x     value "N".
008900           88  rule-fired     value "Y".
009000           88  rule-not-fired value "N".
009100
009200       linkage section.
009300* caller's run summary, read-only here -- none of these fields
009400* are ever moved back.
009500* REPLACING swaps the copybook's own 01-level name for one that
009600* reads as a LINKAGE item at a glance -- TSM-* field names
009700* underneath are untouched, so LOGMAIN's own copy of the same
009800* book still lines up field for field with this one.
009900       copy "LOGSUMM.CPY" replacing triage-summary by summary.
010000* these three flags are single "Y"/"N" bytes, not 88-level
010100* switches -- they belong to LOGMAIN's own working storage,
010200* so LOGSUG only ever reads them, never declares the 88s.
010300       01  auth-flag           pic x.
010400       01  network-flag        pic x.
010500       01  perf-flag           pic x.
010600
010700* the 5-line suggestion table LOGMAIN prints verbatim on the
010800* TRIAGE-REPORT suggestions block.  count and lines travel as one
010900* group so the caller's working storage and our linkage line up
011000* byte for byte on the call.
011100* widened from two split parameters (a count and a separate
011200* line array) to this one combined group early in development
011300* -- CALL passes LINKAGE arguments by reference, so the
011400* caller's working-storage layout and this group must agree
011500* on the byte offset of every field, not just the field names.
011600       01  suggestion-table.
011700* single decimal digit is enough -- the table never holds
011800* more than 5 lines, MAIN-PROCEDURE enforces that cap itself.
011900           02  sugg-count      pic 9(1) comp.
012000* 80 columns matches PRT-10's print width exactly, so LOGMAIN
012100* can WRITE each line straight through without re-editing it.
012200           02  sugg-line       pic x(80) occurs 5 times.
012300
012400* flat byte view of the same table, kept for a maintenance DISPLAY
012500* of the whole group at once without re-subscripting SUGG-LINE --
012600* not read by any rule paragraph below, same hold-on-to-it habit
012700* LOGFMT and LOGPARSE use for their own unread REDEFINES views.
012800       01  suggestion-table-alt redefines suggestion-table.
012900           02  filler                pic 9(1) comp.
013000           02  sugg-table-flat     pic x(80) occurs 5 times.
013100
013200* the five USING parameters below must match LOGMAIN's CALL
013300* "LOGSUG" statement position for position -- COBOL passes
013400* LINKAGE arguments by reference, not by name, so a reordered
013500* parameter here and an unreordered one there would misalign
013600* every byte after the first mismatch.
013700       procedure division using
013800           summary
013900           auth-flag
014000           network-flag
014100           perf-flag
014200           suggestion-table.
014300
014400* drive the six numbered rules in priority order -- error count
014500* first, then warnings, then the cross-component hint, then the
014600* three keyword rules -- stopping the moment the 5-line table is
014700* full.  GO TO MAIN-PROCEDURE-EXIT the instant we hit that limit,
014800* same early-out habit the rest of the shop uses once a table is
014900* known to be full (see LOGFMT's CHK-* paragraphs).
015000       main-procedure.
015100           move 0      to sugg-count.
015200* clear the table down to blanks before any rule runs -- a
015300* prior call's leftover text must never bleed into this run's
015400* report, even though LOGMAIN also zeroes its own copy first.
015500           move spaces to sugg-line(1) sugg-line(2) sugg-line(3)
015600                          sugg-line(4) sugg-line(5).
015700* reset the fired-switch every call -- LOGSUG is CALLed once
015800* per job, but RM/COBOL does not clear WORKING-STORAGE between
015900* CALLs within the same run, only at load time.
016000           set rule-not-fired to true.
016100
016200* RULE 1 -- always tried first, error counts matter most.
016300           perform sugg-error thru sugg-error-exit.
016400           if sugg-count = 5 go to main-procedure-exit.
016500
016600* RULE 2 -- warnings, second priority.
016700           perform sugg-warn thru sugg-warn-exit.
016800           if sugg-count = 5 go to main-procedure-exit.
016900
017000* RULE 3 -- more than one distinct source talking at once.
017100           perform sugg-sources thru sugg-sources-exit.
017200           if sugg-count = 5 go to main-procedure-exit.
017300
017400* RULE 4 -- authentication keyword seen somewhere in the run.
017500           perform sugg-auth thru sugg-auth-exit.
017600           if sugg-count = 5 go to main-procedure-exit.
017700
017800* RULE 5 -- network keyword seen somewhere in the run.
017900           perform sugg-network thru sugg-network-exit.
018000           if sugg-count = 5 go to main-procedure-exit.
018100
018200* RULE 6 -- performance keyword seen somewhere in the run.
018300           perform sugg-perf thru sugg-perf-exit.
018400
018500* none of rules 1-6 found anything worth flagging -- hand the
018600* operator the standing 3-line triad instead of an empty block.
018700           if not rule-fired
018800              perform sugg-default thru sugg-default-exit
018900           end-if.
019000
019100* every early GO TO above lands here, same as falling through
019200* the bottom of the paragraph after RULE 6 and the default
019300* triad -- either way the next statement executed is GOBACK.
019400       main-procedure-exit.
019500           goback.
019600
019700      *-------------------------------------------------------------
019800      * RULE 1 -- error count.  Only fires when the batch actually
019900      * logged at least one ERROR-class line.
020000      *-------------------------------------------------------------
020100* RULE 1 is listed first in the change log and first in
020200* MAIN-PROCEDURE's priority order -- error counts are the
020300* single most actionable number in the whole summary record.
020400       sugg-error.
020500           if tsm-error-count > 0
020600              and sugg-count < 5
020700* build "INVESTIGATE nnn ERROR(S) FOUND IN THE LOGS" -- the trimmed
020800* count slots straight into the sentence, no leading blanks.
020900              move tsm-error-count to count-edit
021000              perform trim-count thru trim-count-exit
021100              move spaces to sentence
021200              string "INVESTIGATE " delimited by size
021300                     count-edit(trim-pos:count-len)
021400                         delimited by size
021500                     " ERROR(S) FOUND IN THE LOGS" delimited by size
021600                     into sentence
021700              perform sugg-store thru sugg-store-exit
021800           end-if.
021900       sugg-error-exit.
022000           exit.
022100
022200      *-------------------------------------------------------------
022300      * RULE 2 -- warning count.  Same shape as rule 1, different
022400      * wording and a different counter.
022500      *-------------------------------------------------------------
022600       sugg-warn.
022700           if tsm-warning-count > 0
022800              and sugg-count < 5
022900* build "REVIEW nnn WARNING(S) FOR POTENTIAL ISSUES" -- same
023000* trim-and-string shape as rule 1, just a different counter
023100* and a softer verb since a warning is not yet an error.
023200              move tsm-warning-count to count-edit
023300              perform trim-count thru trim-count-exit
023400              move spaces to sentence
023500              string "REVIEW " delimited by size
023600                     count-edit(trim-pos:count-len)
023700                         delimited by size
023800                     " WARNING(S) FOR POTENTIAL ISSUES"
023900                         delimited by size
024000                     into sentence
024100              perform sugg-store thru sugg-store-exit
024200           end-if.
024300       sugg-warn-exit.
024400           exit.
024500
024600      *-------------------------------------------------------------
024700      * RULE 3 -- more than one distinct source.  Added 02/08/99
024800      * once the source table itself was added to LOGMAIN.
024900      *-------------------------------------------------------------
025000       sugg-sources.
025100           if tsm-source-count > 1
025200              and sugg-count < 5
025300* this rule only fires once LOGMAIN has actually found a
025400* second distinct source in the SOURCE field -- one source
025500* talking to itself is normal, two or more is worth a look.
025600              move tsm-source-count to count-edit
025700              perform trim-count thru trim-count-exit
025800              move spaces to sentence
025900              string "ANALYZE INTERACTIONS BETWEEN "
026000                         delimited by size
026100                     count-edit(trim-pos:count-len)
026200                         delimited by size
026300                     " DIFFERENT COMPONENTS" delimited by size
026400                     into sentence
026500              perform sugg-store thru sugg-store-exit
026600           end-if.
026700       sugg-sources-exit.
026800           exit.
026900
027000      *-------------------------------------------------------------
027100      * RULE 4 -- authentication keyword seen in a message.  Flag
027200      * is ORed up from every line LOGPARSE scanned this run.
027300      *-------------------------------------------------------------
027400       sugg-auth.
027500           if auth-flag = "Y"
027600              and sugg-count < 5
027700* AUTH-FLAG arrives already ORed across every line LOGPARSE
027800* scanned this run -- a single "login"/"auth"/"password" hit
027900* anywhere in the batch is enough to set it to "Y".
028000              move "INVESTIGATE AUTHENTICATION AND ACCESS CONTROL "
028100                   & "ISSUES" to sentence
028200              perform sugg-store thru sugg-store-exit
028300           end-if.
028400       sugg-auth-exit.
028500           exit.
028600
028700      *-------------------------------------------------------------
028800      * RULE 5 -- network keyword seen in a message.
028900      *-------------------------------------------------------------
029000       sugg-network.
029100           if network-flag = "Y"
029200              and sugg-count < 5
029300* same ORed-flag idea as rule 4, this time watching for
029400* "connection"/"timeout"/"network"-shaped keywords.
029500              move "ANALYZE NETWORK CONNECTIVITY AND COMMUNICATION "
029600                   & "ISSUES" to sentence
029700              perform sugg-store thru sugg-store-exit
029800           end-if.
029900       sugg-network-exit.
030000           exit.
030100
030200      *-------------------------------------------------------------
030300      * RULE 6 -- performance keyword seen in a message.
030400      *-------------------------------------------------------------
030500       sugg-perf.
030600           if perf-flag = "Y"
030700              and sugg-count < 5
030800* same ORed-flag idea again, watching for "slow"/"timeout"/
030900* "memory"/"cpu"-shaped keywords -- the last of the three
031000* keyword rules, tried only once 1-5 have all had their turn.
031100              move "REVIEW PERFORMANCE AND RESOURCE UTILIZATION "
031200                   & "ISSUES" to sentence
031300              perform sugg-store thru sugg-store-exit
031400           end-if.
031500       sugg-perf-exit.
031600           exit.
031700
031800      *-------------------------------------------------------------
031900      * DEFAULT -- none of rules 1-6 fired.  Emit the standing triad
032000      * so the operator never sees a bare "SUGGESTIONS:" header with
032100      * nothing under it.  Always three lines, never gated on the
032200      * 5-line cap since 1 through 3 can never be full at this point.
032300      *-------------------------------------------------------------
032400* every caller of MAIN-PROCEDURE always gets at least three
032500* suggestion lines out of this module -- the triad below, or
032600* one to five lines from rules 1-6, never zero.
032700       sugg-default.
032800* line 1 of the triad.
032900           move "ANALYZE OVERALL SYSTEM HEALTH AND STABILITY"
033000               to sentence.
033100           perform sugg-store-unconditional thru
033200                   sugg-store-unconditional-exit.
033300
033400* line 2 of the triad.
033500           move "LOOK FOR RECURRING PATTERNS OR ANOMALIES"
033600               to sentence.
033700           perform sugg-store-unconditional thru
033800                   sugg-store-unconditional-exit.
033900
034000* line 3 of the triad.
034100           move "REVIEW SYSTEM CONFIGURATION AND SETUP ISSUES"
034200               to sentence.
034300           perform sugg-store-unconditional thru
034400                   sugg-store-unconditional-exit.
034500       sugg-default-exit.
034600           exit.
034700
034800      *-------------------------------------------------------------
034900      * common storer -- appends SENTENCE to the table and marks
035000      * that at least one real rule fired, so SUGG-DEFAULT is
035100      * skipped.  Rule paragraphs call this one; SUGG-DEFAULT calls
035200      * the unconditional storer below directly since it must not
035300      * set RULE-FIRED-SW on its own output.
035400      *-------------------------------------------------------------
035500* two storer paragraphs exist on purpose: SUGG-STORE is for the
035600* six numbered rules (it must set the fired-switch), SUGG-
035700* STORE-UNCONDITIONAL is for the default triad (it must not).
035800       sugg-store.
035900           set rule-fired to true.
036000           perform sugg-store-unconditional thru
036100                   sugg-store-unconditional-exit.
036200       sugg-store-exit.
036300           exit.
036400
036500* plain append -- bump the count, drop the sentence into the next
036600* slot.  Callers have already range-checked SUGG-COUNT < 5 before
036700* getting here, except SUGG-DEFAULT which only ever runs when the
036800* table is still empty.
036900       sugg-store-unconditional.
037000* no range check here -- every caller already verified
037100* SUGG-COUNT < 5 (or, for the triad, that the table starts
037200* empty) before PERFORMing down to this paragraph.
037300           add 1 to sugg-count.
037400           move sentence to sugg-line(sugg-count).
037500       sugg-store-unconditional-exit.
037600           exit.
037700
037800      *-------------------------------------------------------------
037900      * strip the leading blanks COUNT-EDIT's zero-suppression
038000      * left behind, so STRING does not carry them into the
038100      * sentence.  TRIM-POS ends up pointing at the first
038200      * non-blank character; COUNT-LEN is the number of
038300      * characters from there to the end of the 9-wide picture.
038400      *-------------------------------------------------------------
038500       trim-count.
038600* TRIM-POS walks the 9-character edited picture left to
038700* right looking for the first character that is not a blank;
038800* the picture's own zero-suppression guarantees there is
038900* always at least one digit, so the loop cannot run off the
039000* end of the field.
039100           perform find-count-trim thru find-count-trim-exit
039200               varying trim-pos from 1 by 1
039300               until trim-pos > 9
039400                  or count-edit(trim-pos:1) not = space.
039500* 10 minus the stopping subscript is the length of the remaining
039600* digits -- one more than the width because TRIM-POS already
039700* points past the last blank scanned.
039800           move 10 to count-len.
039900           subtract trim-pos from count-len.
040000       trim-count-exit.
040100           exit.
040200
040300* the search body itself has nothing to do -- the VARYING clause on
040400* the PERFORM above does all the stepping and the stop test looks
040500* at COUNT-EDIT directly, so this paragraph is a no-op on
040600* purpose, kept separate only so the loop has something to PERFORM.
040700* kept as its own paragraph rather than folded into TRIM-COUNT
040800* because shop standard is that every PERFORM VARYING loop
040900* body is a separate out-of-line paragraph, never an inline
041000* block -- see the same habit in LOGFMT and LOGPARSE.
041100       find-count-trim.
041200           continue.
041300       find-count-trim-exit.
041400           exit.
041500
041600* no FILE SECTION, no SELECT clauses -- this module only ever
041700* touches the fields handed to it on the CALL, the same
041800* calculation-subroutine shape this shop used for its own field-
041900* edit helpers back when it still painted CRT forms.
042000       end program logsug.
042100
