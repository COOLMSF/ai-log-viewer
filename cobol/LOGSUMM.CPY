000100*****************************************************************
000200* LOGSUMM.CPY
000300* Summary / control record -- written once, at end of run, after
000400* the detail pass closes out.  Same end-of-job totals-line idea
000500* this shop always keeps, just kept as data instead of print.
000600*-----------------------------------------------------------------
000700* 1993-11-03 rph  ticket dp-1140  initial layout.
000800* 2000-09-21 tsk  ticket dp-1333  added source-count, cap 100.
000900*****************************************************************
001000 01  triage-summary.
001100     02  tsm-total-lines    pic 9(7).
001200     02  tsm-entry-count    pic 9(7).
001300     02  tsm-error-count    pic 9(7).
001400     02  tsm-warning-count  pic 9(7).
001500     02  tsm-info-count     pic 9(7).
001600     02  tsm-debug-count    pic 9(7).
001700     02  tsm-no-level-count pic 9(7).
001800     02  tsm-source-count   pic 9(3).
001900     02  tsm-detected-fmt   pic x(12).
002000     02  filler             pic x(16).
002100
002200* per-level print-block view -- the five class counts the
002300* triage report loops over, in report order, skipping the two
002400* running totals ahead of them and the trailer fields behind.
002500 01  redefines triage-summary.
002600     02  filler             pic x(14).
002700     02  tsm-class-counts   occurs 5 times pic 9(7).
002800     02  filler             pic x(31).
