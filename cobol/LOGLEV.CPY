000100*****************************************************************
000200* LOGLEV.CPY
000300* Level-token / severity-class lookup table for LEVEL-CLASS.
000400* Parallel-array layout per shop habit -- one filler per literal
000500* value, then a redefines slices the group into an occurs table,
000600* same as every other lookup table in this run.
000700*-----------------------------------------------------------------
000800* 1993-11-03 rph  ticket dp-1140  initial cut, 8 known tokens.
000900* 2001-06-19 tsk  ticket dp-1498  critical added alongside fatal.
001000*****************************************************************
001100 01  level-token-table.
001200     02  filler            pic x(8)  value "TRACE   ".
001300     02  filler            pic x(8)  value "DEBUG   ".
001400     02  filler            pic x(8)  value "INFO    ".
001500     02  filler            pic x(8)  value "WARN    ".
001600     02  filler            pic x(8)  value "WARNING ".
001700     02  filler            pic x(8)  value "ERROR   ".
001800     02  filler            pic x(8)  value "FATAL   ".
001900     02  filler            pic x(8)  value "CRITICAL".
002000 01  redefines level-token-table.
002100     02  lv-token          pic x(8)  occurs 8 times.
002200
002300 01  level-class-table.
002400     02  filler            pic x(7)  value "DEBUG  ".
002500     02  filler            pic x(7)  value "DEBUG  ".
002600     02  filler            pic x(7)  value "INFO   ".
002700     02  filler            pic x(7)  value "WARNING".
002800     02  filler            pic x(7)  value "WARNING".
002900     02  filler            pic x(7)  value "ERROR  ".
003000     02  filler            pic x(7)  value "ERROR  ".
003100     02  filler            pic x(7)  value "ERROR  ".
003200 01  redefines level-class-table.
003300     02  lv-class          pic x(7)  occurs 8 times.
003400
003500 77  lv-tab-count          pic 9(1)  comp value 8.
