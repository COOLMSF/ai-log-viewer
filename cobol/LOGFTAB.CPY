000100*****************************************************************
000200* LOGFTAB.CPY
000300* Per-format score table for FORMAT-DETECT.  Table order is the
000400* shop's tie-break order -- first listed wins an equal score, same
000500* rule every other code-lookup table in this shop's work follows.
000600*-----------------------------------------------------------------
000700* 1993-11-03 rph  ticket dp-1140  initial 9 formats.
000800*****************************************************************
000900 01  format-name-table.
001000     02  filler            pic x(12) value "SYSLOG      ".
001100     02  filler            pic x(12) value "DMESG       ".
001200     02  filler            pic x(12) value "KUBERNETES  ".
001300     02  filler            pic x(12) value "MYSQL       ".
001400     02  filler            pic x(12) value "NGINX       ".
001500     02  filler            pic x(12) value "APACHE      ".
001600     02  filler            pic x(12) value "DOCKER      ".
001700     02  filler            pic x(12) value "APPLICATION ".
001800     02  filler            pic x(12) value "GENERIC     ".
001900 01  redefines format-name-table.
002000     02  fmt-name          pic x(12) occurs 9 times.
002100
002200 77  fmt-tab-count         pic 9(1)  comp value 9.
002300
002400 01  format-score-table.
002500     02  fmt-score         pic s9(4) comp occurs 9 times.
002600
002700 77  fmt-syslog            pic 9(1)  comp value 1.
002800 77  fmt-dmesg             pic 9(1)  comp value 2.
002900 77  fmt-kubernetes        pic 9(1)  comp value 3.
003000 77  fmt-mysql             pic 9(1)  comp value 4.
003100 77  fmt-nginx             pic 9(1)  comp value 5.
003200 77  fmt-apache            pic 9(1)  comp value 6.
003300 77  fmt-docker            pic 9(1)  comp value 7.
003400 77  fmt-application       pic 9(1)  comp value 8.
003500 77  fmt-generic           pic 9(1)  comp value 9.
