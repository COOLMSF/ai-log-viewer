000100*****************************************************************
000200* LOGSRC.CPY
000300* Distinct-source table accumulated by BATCH-PARSE, capacity 100,
000400* first-occurrence order, searched linearly -- this shop's usual
000500* browse-table shape, just sized for sources instead of whatever
000600* the table is keyed on elsewhere.
000700*-----------------------------------------------------------------
000800* 1999-02-08 rph  ticket dp-1206  initial cut, capacity 100.
000900*****************************************************************
001000 01  source-table.
001100     02  src-count         pic 9(3)  comp value zero.
001200     02  src-entry         occurs 100 times
001300                            indexed by src-idx.
001400         03  src-name      pic x(32) value spaces.
