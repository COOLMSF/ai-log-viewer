000100*****************************************************************
000200* LOGMON.CPY
000300* Three-letter month abbreviation table, shared by LOGFMT (syslog
000400* format scoring) and LOGPARSE (syslog timestamp extraction).
000500*-----------------------------------------------------------------
000600* 1993-11-03 rph  ticket dp-1140  initial 12 months.
000700*****************************************************************
000800 01  month-abbrev-table.
000900     02  filler             pic x(3)  value "JAN".
001000     02  filler             pic x(3)  value "FEB".
001100     02  filler             pic x(3)  value "MAR".
001200     02  filler             pic x(3)  value "APR".
001300     02  filler             pic x(3)  value "MAY".
001400     02  filler             pic x(3)  value "JUN".
001500     02  filler             pic x(3)  value "JUL".
001600     02  filler             pic x(3)  value "AUG".
001700     02  filler             pic x(3)  value "SEP".
001800     02  filler             pic x(3)  value "OCT".
001900     02  filler             pic x(3)  value "NOV".
002000     02  filler             pic x(3)  value "DEC".
002100 01  redefines month-abbrev-table.
002200     02  mon-abbrev          pic x(3) occurs 12 times.
