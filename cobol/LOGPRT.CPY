000100*****************************************************************
000200* LOGPRT.CPY
000300* TRIAGE-REPORT print lines, 132 columns, built the way this shop
000400* builds every print-line group -- one 01 group per line shape,
000500* moved to PRT-REC and written, banner lines carrying their own
000600* filler dashes instead of being computed.
000700*-----------------------------------------------------------------
000800* 1993-11-03 rph  ticket dp-1140  header, level block, totals.
000900* 1999-02-08 rph  ticket dp-1206  source block added (prt-6/prt-7).
001000* 2000-09-21 tsk  ticket dp-1333  suggestions block (prt-9/prt-10).
001100* 1999-02-08 rph  ticket dp-1206  prt5-count/prt8-* widened to
001200*                 z,zzz,zz9 (9 wide) -- tsm-*-count fields are pic
001300*                 9(7), the old zzz,zz9 picture only held six digits.
001400*****************************************************************
001500 01  prt-1.
001600     02  filler             pic x(2)   value spaces.
001700     02  filler             pic x(34)  value "LOG TRIAGE REPORT".
001800     02  filler             pic x(96)  value spaces.
001900
002000 01  prt-2.
002100     02  filler             pic x(2)   value spaces.
002200     02  filler             pic x(130) value all "-".
002300
002400 01  prt-3.
002500     02  filler             pic x(2)   value spaces.
002600     02  filler             pic x(8)   value "FORMAT: ".
002700     02  prt3-format        pic x(12).
002800     02  filler             pic x(4)   value spaces.
002900     02  filler             pic x(6)   value "FILE: ".
003000     02  prt3-filename      pic x(100).
003100
003200 01  prt-4.
003300     02  filler             pic x(132) value spaces.
003400
003500 01  prt-5.
003600     02  filler             pic x(2)   value spaces.
003700     02  filler             pic x(6)   value "LEVEL ".
003800     02  prt5-level-name    pic x(7).
003900     02  filler             pic x(7)   value spaces.
004000     02  filler             pic x(6)   value "COUNT ".
004100     02  prt5-count         pic z,zzz,zz9.
004200     02  filler             pic x(95)  value spaces.
004300
004400 01  prt-6.
004500     02  filler             pic x(2)   value spaces.
004600     02  filler             pic x(19)  value "DISTINCT SOURCES: ".
004700     02  prt6-src-count     pic zz9.
004800     02  filler             pic x(108) value spaces.
004900
005000 01  prt-7.
005100     02  filler             pic x(4)   value spaces.
005200     02  prt7-src-name      pic x(32).
005300     02  filler             pic x(96)  value spaces.
005400
005500 01  prt-8.
005600     02  filler             pic x(2)   value spaces.
005700     02  filler             pic x(11)  value "LINES READ ".
005800     02  prt8-lines         pic z,zzz,zz9.
005900     02  filler             pic x(2)   value spaces.
006000     02  filler             pic x(8)   value "ENTRIES ".
006100     02  prt8-entries       pic z,zzz,zz9.
006200     02  filler             pic x(91)  value spaces.
006300
006400 01  prt-9.
006500     02  filler             pic x(2)   value spaces.
006600     02  filler             pic x(12)  value "SUGGESTIONS:".
006700     02  filler             pic x(118) value spaces.
006800
006900 01  prt-10.
007000     02  filler             pic x(4)   value spaces.
007100     02  prt10-text         pic x(80).
007200     02  filler             pic x(48)  value spaces.
